000100      *****************************************************
000200      * WBTABLES  --  IN-MEMORY MASTER TABLES
000300      *
000400      * BANKDRV LOADS USERFILE, ACCTFILE AND ORIGTRAN INTO
000500      * THESE THREE TABLES ONCE AT THE START OF THE RUN AND
000600      * PASSES THEM BY REFERENCE, VIA LINKAGE, TO WHICHEVER
000700      * CALLED SUBPROGRAM NEEDS TO SEARCH OR UPDATE THEM.
000800      * NOTHING IN THIS SUITE OPENS A FILE EXCEPT BANKDRV --
000900      * SEE THE REMARKS AT THE TOP OF BANKDRV.
001000      *****************************************************
001100      *  1985-03-11  RPB  TKT#0114  ORIGINAL USER/ACCOUNT
001200      *                             TABLES.
001300      *  1992-09-30  RPB  TKT#0261  ADDED THE ORIGINAL-
001400      *                             TRANSACTION TABLE FOR
001500      *                             CANCEL AND QUERY LOOKUP.
001600      *****************************************************
001700       01  WT-USER-TABLE.
001800           05  WT-USER-COUNT           PIC S9(07) COMP.
001900           05  WT-USER-ENTRY OCCURS 2000 TIMES
002000                               INDEXED BY WT-USER-IDX.
002100               10  WT-USER-ID-T        PIC 9(10).
002200               10  WT-USER-NAME-T      PIC X(20).
002300               10  WT-USER-ACCTS-T     PIC S9(03) COMP.
002310               10  FILLER              PIC X(04).
002400       01  WT-ACCT-TABLE.
002500           05  WT-ACCT-COUNT           PIC S9(07) COMP.
002600           05  WT-ACCT-ENTRY OCCURS 5000 TIMES
002700                               INDEXED BY WT-ACCT-IDX.
002800               10  WT-ACCT-NUMBER-T    PIC X(10).
002900               10  WT-ACCT-USER-ID-T   PIC 9(10).
003000               10  WT-ACCT-STATUS-T    PIC X(01).
003100                   88  WT-STATUS-IN-USE-T     VALUE "I".
003200                   88  WT-STATUS-UNREG-T      VALUE "U".
003300               10  WT-ACCT-BALANCE-T   PIC S9(13).
003400               10  WT-ACCT-REGDATE-T   PIC 9(08).
003500               10  WT-ACCT-UNREGDATE-T PIC 9(08).
003510               10  FILLER              PIC X(04).
003600       01  WT-ORIG-TABLE.
003700           05  WT-ORIG-COUNT           PIC S9(07) COMP.
003800           05  WT-ORIG-ENTRY OCCURS 5000 TIMES
003900                               INDEXED BY WT-ORIG-IDX.
004000               10  WT-ORIG-TRANSID-T   PIC X(20).
004100               10  WT-ORIG-TYPE-T      PIC X(06).
004200               10  WT-ORIG-RESULT-T    PIC X(01).
004300               10  WT-ORIG-ACCTNUM-T   PIC X(10).
004400               10  WT-ORIG-AMOUNT-T    PIC S9(13).
004500               10  WT-ORIG-BALANCE-T   PIC S9(13).
004600               10  WT-ORIG-DATE-T      PIC 9(08).
004700               10  WT-ORIG-ERROR-T     PIC X(30).
004710               10  FILLER              PIC X(04).
