000100      *	(c) 1996-2003 UNION STATE BANKCARD SERVICES, INC.
000200      *	All Rights Reserved
000300      *
000400      *	THIS IS UNPUBLISHED PROPRIETARY
000500      *	SOURCE CODE OF UNION STATE BANKCARD SERVICES, INC.
000600      *	The copyright notice above does not
000700      *	evidence any actual or intended
000800      *	publication of such source code.
000900      *
001000      * #ident	"@(#) apps/POINTS/RPTWRT.cbl	$Revision: 1.6 $"
001100      *
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.    RPTWRT.
001400       AUTHOR.        R P BEALE.
001500       INSTALLATION.  UNION STATE BANKCARD SERVICES - BATCH.
001600       DATE-WRITTEN.  04/02/1985.
001700       DATE-COMPILED.
001800       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900      *****************************************************
002000      *CHANGE LOG
002100      *****************************************************
002200      *  04/02/85  RPB  TKT#0129  ORIGINAL.  RECEIVES A
002300      *                 TRANSFER AREA FROM BANKDRV AND HANDS
002400      *                 BACK A FORMATTED 132-COLUMN PRINT
002500      *                 LINE -- A PLAIN "RECEIVE, TRANSFORM,
002600      *                 HAND BACK" SHAPE, NO FILE OR SCREEN
002700      *                 I/O OF ITS OWN.
002800      *  11/19/96  RPB  TKT#0187  ADDED THE TOTALS LINE
002900      *                 FUNCTION FOR END-OF-RUN CONTROL
003000      *                 BREAKS.
003100      *  11/02/98  JCL  TKT#0402  Y2K SWEEP -- HEADING RUN
003200      *                 DATE CONFIRMED CCYYMMDD, NO CHANGE.
003300      *  02/18/03  MHF  TKT#0588  REVIEWED FOR THE FEE
003400      *                 SCHEDULE PROJECT (NEVER BUILT).  NO
003500      *                 CHANGE REQUIRED.
003600      *****************************************************
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.  IBM-4381.
004000       OBJECT-COMPUTER.  IBM-4381.
004100       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004200      *
004300       DATA DIVISION.
004400       WORKING-STORAGE SECTION.
004500      *****************************************************
004600      * REPORT LINE LAYOUTS -- SAME COPYBOOK BANKDRV USES
004700      * FOR THE FD, SO THE 132-BYTE PICTURE NEVER DRIFTS
004800      * BETWEEN THE TWO PROGRAMS.
004900      *****************************************************
005000       COPY WBRPTLIN.
005100      *****************************************************
005200      * ONE ROW PER FUNCTION CODE THIS SUBPROGRAM SUPPORTS,
005300      * REDEFINED AS A SEARCH TABLE SO 1000-PRINT-HEADING'S
005400      * EVALUATE HAS SOMETHING TO VALIDATE AGAINST BESIDES
005500      * ITS OWN WHEN CLAUSES.
005600      *****************************************************
005700       01  WK-FUNCTION-LITERALS.
005800           05  FILLER              PIC X(01) VALUE "H".
005900           05  FILLER              PIC X(01) VALUE "C".
006000           05  FILLER              PIC X(01) VALUE "D".
006100           05  FILLER              PIC X(01) VALUE "T".
006200       01  WK-FUNCTION-TABLE REDEFINES WK-FUNCTION-LITERALS.
006300           05  WK-FUNCTION-ENTRY   OCCURS 4 TIMES
006400                               INDEXED BY WK-FUNC-IDX
006500                               PIC X(01).
006600       01  WK-VALID-FUNCTION-SW    PIC X(01) VALUE "Y".
006700           88  WK-VALID-FUNCTION       VALUE "Y".
006800           88  WK-INVALID-FUNCTION     VALUE "N".
006900       01  WK-CALL-COUNT           PIC S9(07) COMP VALUE ZERO.
007000      *****************************************************
007100      * RUN-DATE BROKEN OUT SO WE CAN SANITY-CHECK THE MONTH
007200      * BEFORE STAMPING IT ON THE HEADING -- ADDED AFTER THE
007300      * Y2K PROJECT TURNED UP A FEEDER RUN THAT PASSED AN
007400      * UNINITIALIZED RUN-DATE (ALL ZEROS) AND PRINTED
007500      * GARBAGE ACROSS THE TOP OF THE REPORT.
007600      *****************************************************
007700       01  WK-RUN-DATE-WORK.
007800           05  WK-RUN-DATE-9       PIC 9(08).
007900       01  WK-RUN-DATE-BRK REDEFINES WK-RUN-DATE-WORK.
008000           05  WK-RUN-DATE-CCYY    PIC 9(04).
008100           05  WK-RUN-DATE-MM      PIC 9(02).
008200           05  WK-RUN-DATE-DD      PIC 9(02).
008300      *****************************************************
008400      * SELF-IDENTIFYING LITERAL -- CHECKED ONCE AT ENTRY SO
008500      * A BAD LINK-EDIT (WRONG COPY OF THIS MODULE) SHOWS UP
008600      * AS A BAD-FUNCTION RETURN RATHER THAN A WRONG REPORT.
008700      *****************************************************
008800       01  WK-MODULE-ID-LIT            PIC X(04) VALUE "RW01".
008900       01  WK-MODULE-ID-BRK REDEFINES WK-MODULE-ID-LIT.
009000           05  WK-MODULE-ID-PREFIX     PIC X(02).
009100           05  WK-MODULE-ID-VERSION    PIC X(02).
009110      *****************************************************
009120      * SAME OK / NOT-OK 77-LEVEL DEVICE THIS SHOP HAS
009130      * ALWAYS USED FOR A YES-NO SUBROUTINE RESULT, HELD
009140      * HERE FOR THE MODULE-ID SANITY CHECK IN 1000-PRINT-
009150      * HEADING BELOW.
009160      *****************************************************
009170       77  WK-MODULE-ID-VALID          PIC S9(9) COMP-5
009175                                        VALUE 1.
009180       77  WK-MODULE-ID-INVALID        PIC S9(9) COMP-5
009185                                        VALUE 2.
009190       77  WK-MODULE-ID-RESULT         PIC S9(9) COMP-5
009195                                        VALUE ZERO.
009200      *
009300       LINKAGE SECTION.
009400      *****************************************************
009500      * FUNCTION-CODE: 'H' HEADING, 'C' COLUMN HEADING,
009600      * 'D' DETAIL, 'T' TOTALS.
009700      *****************************************************
009800       01  RW-FUNCTION-CODE            PIC X(01).
009900       01  RW-RUN-DATE                 PIC 9(08).
010000      *****************************************************
010100      * DETAIL-LINE INPUTS -- IGNORED UNLESS FUNCTION IS 'D'.
010200      *****************************************************
010300       01  RW-DET-TYPE                 PIC X(04).
010400       01  RW-DET-ACCT-NUMBER          PIC X(10).
010500       01  RW-DET-AMOUNT               PIC S9(13).
010600       01  RW-DET-RESULT               PIC X(01).
010700       01  RW-DET-ERROR-CODE           PIC X(30).
010800       01  RW-DET-BALANCE              PIC S9(13).
010900      *****************************************************
011000      * TOTALS-LINE INPUTS -- IGNORED UNLESS FUNCTION IS 'T'.
011100      *****************************************************
011200       01  RW-TOT-LABEL                PIC X(40).
011300       01  RW-TOT-COUNT                PIC S9(07) COMP.
011400       01  RW-TOT-AMOUNT               PIC S9(13).
011500      *****************************************************
011600      * OUTPUT -- THE FORMATTED 132-BYTE PRINT LINE, HANDED
011700      * BACK FOR BANKDRV TO WRITE TO RPTFILE.
011800      *****************************************************
011900       01  RW-PRINT-LINE               PIC X(132).
012000       01  RW-RETURN-CODE              PIC X(01).
012100           88  RW-OK                       VALUE "0".
012200           88  RW-BAD-FUNCTION             VALUE "9".
012300      *****************************************************
012400       PROCEDURE DIVISION USING RW-FUNCTION-CODE
012500                                RW-RUN-DATE
012600                                RW-DET-TYPE
012700                                RW-DET-ACCT-NUMBER
012800                                RW-DET-AMOUNT
012900                                RW-DET-RESULT
013000                                RW-DET-ERROR-CODE
013100                                RW-DET-BALANCE
013200                                RW-TOT-LABEL
013300                                RW-TOT-COUNT
013400                                RW-TOT-AMOUNT
013500                                RW-PRINT-LINE
013600                                RW-RETURN-CODE.
013700      *
013800       0000-EDIT-FUNCTION.
013900           ADD 1 TO WK-CALL-COUNT
014000           SET WK-VALID-FUNCTION TO TRUE
014100           SET RW-OK TO TRUE
014200           SET WK-FUNC-IDX TO 1
014300           SEARCH WK-FUNCTION-ENTRY
014400               AT END SET WK-INVALID-FUNCTION TO TRUE
014500               WHEN WK-FUNCTION-ENTRY (WK-FUNC-IDX) =
014600                    RW-FUNCTION-CODE
014700                   CONTINUE
014800           END-SEARCH
014900           IF WK-INVALID-FUNCTION
015000               SET RW-BAD-FUNCTION TO TRUE
015100               MOVE SPACES TO RW-PRINT-LINE
015200               GO TO 0000-EXIT
015300           END-IF
015400           EVALUATE RW-FUNCTION-CODE
015500               WHEN "H"
015600                   PERFORM 1000-PRINT-HEADING THRU 1000-EXIT
015700               WHEN "C"
015800                   PERFORM 1500-PRINT-COL-HEADING
015900               WHEN "D"
016000                   PERFORM 2000-PRINT-DETAIL
016100               WHEN "T"
016200                   PERFORM 3000-PRINT-TOTALS
016300           END-EVALUATE.
016400       0000-EXIT.
016500           EXIT PROGRAM.
016600      *
016700       1000-PRINT-HEADING.
016800           MOVE SPACES TO WP-REPORT-HEADING
016900           IF WK-MODULE-ID-PREFIX = "RW"
016920               MOVE WK-MODULE-ID-VALID TO WK-MODULE-ID-RESULT
016940           ELSE
016960               MOVE WK-MODULE-ID-INVALID TO WK-MODULE-ID-RESULT
016980           END-IF
017000           IF WK-MODULE-ID-RESULT = WK-MODULE-ID-INVALID
017050               SET RW-BAD-FUNCTION TO TRUE
017100               GO TO 1000-EXIT
017200           END-IF
017300           MOVE RW-RUN-DATE TO WK-RUN-DATE-9
017400           IF WK-RUN-DATE-MM > 12 OR WK-RUN-DATE-DD > 31
017500               MOVE ZEROS TO WP-HDG-RUN-DATE
017600           ELSE
017700               MOVE RW-RUN-DATE TO WP-HDG-RUN-DATE
017800           END-IF
017900           MOVE WP-REPORT-HEADING TO RW-PRINT-LINE.
018000       1000-EXIT.
018100           EXIT.
018200      *
018300       1500-PRINT-COL-HEADING.
018400           MOVE WP-REPORT-COLHDG TO RW-PRINT-LINE.
018500       1500-EXIT.
018600           EXIT.
018700      *
018800       2000-PRINT-DETAIL.
018900           MOVE SPACES TO WP-REPORT-DETAIL
019000           MOVE RW-DET-TYPE TO WP-DET-TYPE
019100           MOVE RW-DET-ACCT-NUMBER TO WP-DET-ACCT-NUMBER
019200           MOVE RW-DET-AMOUNT TO WP-DET-AMOUNT
019300           MOVE RW-DET-RESULT TO WP-DET-RESULT
019400           MOVE RW-DET-ERROR-CODE TO WP-DET-ERROR-CODE
019500           MOVE RW-DET-BALANCE TO WP-DET-BALANCE
019600           MOVE WP-REPORT-DETAIL TO RW-PRINT-LINE.
019700       2000-EXIT.
019800           EXIT.
019900      *
020000       3000-PRINT-TOTALS.
020100           MOVE SPACES TO WP-REPORT-TOTALS
020200           MOVE RW-TOT-LABEL TO WP-TOT-LABEL
020300           MOVE RW-TOT-COUNT TO WP-TOT-COUNT
020400           MOVE RW-TOT-AMOUNT TO WP-TOT-AMOUNT
020500           MOVE WP-REPORT-TOTALS TO RW-PRINT-LINE.
020600       3000-EXIT.
020700           EXIT.
