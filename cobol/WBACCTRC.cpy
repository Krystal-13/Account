000100      *****************************************************
000200      * WBACCTRC  --  ACCOUNT MASTER RECORD
000300      *
000400      * ONE ENTRY PER ACCOUNT OPENED AGAINST THE POINTS
000500      * SYSTEM.  THIS IS THE MASTER THAT ACCTUPDT REWRITES
000600      * EACH RUN AND THAT EVERY OTHER PROGRAM IN THE SUITE
000700      * READS AS A REFERENCE TABLE.  CARRIED IN LINE
000800      * SEQUENTIAL, ASCENDING WA-ACCT-NUMBER, ON ACCTFILE
000900      * (INPUT) AND ACCTOUT (OUTPUT).
001000      *
001100      * ACCOUNT NUMBERS ARE ISSUED BY NEXTACCT -- SEE THAT
001200      * PROGRAM FOR THE "LAST ISSUED PLUS ONE" RULE.  THE
001300      * FIRST ACCOUNT EVER OPENED IS NUMBERED 1000000000.
001400      *****************************************************
001500      *  1985-03-11  RPB  TKT#0114  ORIGINAL LAYOUT, CARRIED
001600      *                             OVER FROM THE OLDER PUNCH-
001700      *                             ERA POINTS-FILE RECORD.
001800      *  1990-07-22  RPB  TKT#0233  ADDED WA-ACCT-UNREG-DATE
001900      *                             SO CLOSED ACCOUNTS KEEP
002000      *                             A CLOSE DATE ON FILE.
002100      *  1998-11-02  JCL  TKT#0402  DATE FIELDS RE-EDITED AS
002200      *                             CCYYMMDD FOR THE Y2K
002300      *                             DATE PROJECT.  REDEFINES
002400      *                             ADDED BELOW FOR PROGRAMS
002500      *                             THAT STILL NEED THE
002600      *                             BROKEN-OUT CENTURY/YEAR/
002700      *                             MONTH/DAY VIEW.
002800      *  2003-02-18  MHF  TKT#0588  WIDENED THE RESERVED
002900      *                             FILLER FOR THE FEE
003000      *                             SCHEDULE PROJECT (NEVER
003100      *                             BUILT -- FILLER STAYS
003200      *                             UNUSED).
003300      *****************************************************
003400       01  WA-ACCOUNT-RECORD.
003500      *-------------------------------------------------
003600      *    ACCOUNT KEY AND OWNERSHIP
003700      *-------------------------------------------------
003800           05  WA-ACCT-NUMBER          PIC X(10).
003900           05  WA-ACCT-USER-ID         PIC 9(10).
004000      *-------------------------------------------------
004100      *    STATUS INDICATOR -- 'I' IN USE, 'U' CLOSED
004200      *-------------------------------------------------
004300           05  WA-ACCT-STATUS          PIC X(01).
004400               88  WA-STATUS-IN-USE        VALUE "I".
004500               88  WA-STATUS-UNREG         VALUE "U".
004600      *-------------------------------------------------
004700      *    BALANCE -- WHOLE UNITS, NEVER ALLOWED NEGATIVE
004800      *-------------------------------------------------
004900           05  WA-ACCT-BALANCE         PIC S9(13).
005000      *-------------------------------------------------
005100      *    REGISTERED / UNREGISTERED DATES, CCYYMMDD
005200      *-------------------------------------------------
005300           05  WA-ACCT-REG-DATE        PIC 9(08).
005400           05  WA-ACCT-UNREG-DATE      PIC 9(08).
005500      *-------------------------------------------------
005600      *    RESERVED FOR FUTURE USE -- SEE TKT#0588 ABOVE
005700      *-------------------------------------------------
005800           05  FILLER                  PIC X(08).
005900      *****************************************************
006000      * ALTERNATE VIEW -- REGISTERED DATE BROKEN OUT INTO
006100      * CENTURY-YEAR / MONTH / DAY.  USED BY PROGRAMS THAT
006200      * NEED TO COMPARE OR DISPLAY THE PIECES SEPARATELY
006300      * RATHER THAN AS ONE 8-DIGIT NUMBER.
006400      *****************************************************
006500       01  WA-ACCOUNT-RECORD-DTVIEW REDEFINES
006600                                   WA-ACCOUNT-RECORD.
006700           05  FILLER                  PIC X(34).
006800           05  WA-REG-DATE-CCYY        PIC 9(04).
006900           05  WA-REG-DATE-MM          PIC 9(02).
007000           05  WA-REG-DATE-DD          PIC 9(02).
007100           05  FILLER                  PIC X(16).
