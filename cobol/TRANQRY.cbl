000100      *	(c) 1996-2003 UNION STATE BANKCARD SERVICES, INC.
000200      *	All Rights Reserved
000300      *
000400      *	THIS IS UNPUBLISHED PROPRIETARY
000500      *	SOURCE CODE OF UNION STATE BANKCARD SERVICES, INC.
000600      *	The copyright notice above does not
000700      *	evidence any actual or intended
000800      *	publication of such source code.
000900      *
001000      * #ident	"@(#) apps/POINTS/TRANQRY.cbl	$Revision: 1.3 $"
001100      *
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.    TRANQRY.
001400       AUTHOR.        R P BEALE.
001500       INSTALLATION.  UNION STATE BANKCARD SERVICES - BATCH.
001600       DATE-WRITTEN.  09/30/1992.
001700       DATE-COMPILED.
001800       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900      *****************************************************
002000      *CHANGE LOG
002100      *****************************************************
002200      *  09/30/92  RPB  TKT#0261  ORIGINAL.  LOOKS UP THE
002300      *                 ORIGINAL-TRANSACTION TABLE BY
002400      *                 TRANS-ID AND RETURNS FOUND / NOT-
002500      *                 FOUND, THE SAME KEYED-READ-AND-
002600      *                 RETURN-CODE SHAPE THIS SHOP USES
002700      *                 EVERYWHERE, BUT AGAINST AN IN-MEMORY
002800      *                 TABLE INSTEAD OF AN INDEXED FILE.  CALLED
002900      *                 DIRECTLY FOR 'Q' REQUESTS AND
003000      *                 INTERNALLY BY TRANCXL FOR 'C'.
003100      *  11/02/98  JCL  TKT#0402  Y2K SWEEP -- TQ-OUT-DATE
003200      *                 CONFIRMED CCYYMMDD, NO CHANGE.
003300      *  03/14/99  RPB  TKT#0417  REJECT A SEARCH KEY THAT
003400      *                 DOES NOT LOOK LIKE ONE OF OUR
003500      *                 GENERATED TRANS-IDS BEFORE WASTING A
003600      *                 TABLE SCAN ON IT.
003610      *  02/18/03  MHF  TKT#0588  REVIEWED FOR THE FEE
003620      *                 SCHEDULE PROJECT (NEVER BUILT).  A
003630      *                 FEE LOOKUP WOULD HAVE ADDED ITS OWN
003640      *                 OUT-FIELDS BELOW, NOT TOUCHED THIS
003650      *                 SEARCH.  NO CHANGE REQUIRED.
003700      *****************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER.  IBM-4381.
004100       OBJECT-COMPUTER.  IBM-4381.
004200       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300      *
004400       DATA DIVISION.
004500       WORKING-STORAGE SECTION.
004600       01  WK-SEARCH-COUNT         PIC S9(07) COMP VALUE ZERO.
004700      *****************************************************
004800      * SAME "FOUND / NOT-FOUND" DEVICE THE SHOP USES ON
004900      * ITS 77-LEVEL COUNTERS, RECAST HERE AS AN 88 ON A
004910      * ONE-BYTE SWITCH.
005000      *****************************************************
005100       01  WK-FOUND-SWITCH         PIC X(01) VALUE "N".
005200           88  WK-RECORD-FOUND         VALUE "Y".
005300           88  WK-RECORD-NOT-FOUND     VALUE "N".
005400      *****************************************************
005500      * SEARCH KEY BROKEN OUT SO A MALFORMED TRANS-ID (BAD
005600      * PREFIX) FAILS FAST INSTEAD OF SCANNING THE WHOLE
005700      * ORIGINAL-TRANSACTION TABLE FOR NOTHING.
005800      *****************************************************
005900       01  WK-KEY-WORK.
006000           05  WK-KEY-PREFIX       PIC X(02).
006100           05  WK-KEY-DATE         PIC 9(08).
006200           05  WK-KEY-SEQUENCE     PIC 9(10).
006300       01  WK-KEY-WHOLE REDEFINES WK-KEY-WORK PIC X(20).
006400      *****************************************************
006500      * RESULT BYTE COMING BACK OFF THE TABLE, VALIDATED
006600      * AGAINST THE SAME S/F 88-LEVELS WBTRNJRN CARRIES, SO
006700      * A CORRUPT JOURNAL ENTRY CANNOT HAND AN UNKNOWN RESULT
006800      * CODE BACK TO THE CALLER.
006900      *****************************************************
007000       01  WK-RESULT-WORK          PIC X(01).
007100       01  WK-RESULT-88 REDEFINES WK-RESULT-WORK.
007200           05  WK-RESULT-CODE      PIC X(01).
007300               88  WK-RESULT-SUCCESS   VALUE "S".
007400               88  WK-RESULT-FAILURE   VALUE "F".
007500      *****************************************************
007600      * SELF-IDENTIFYING LITERAL, SAME DEVICE AS RPTWRT.
007700      *****************************************************
007800       01  WK-MODULE-ID-LIT            PIC X(04) VALUE "TQ01".
007900       01  WK-MODULE-ID-BRK REDEFINES WK-MODULE-ID-LIT.
008000           05  WK-MODULE-ID-PREFIX     PIC X(02).
008100           05  WK-MODULE-ID-VERSION    PIC X(02).
008110      *****************************************************
008120      * SAME OK / NOT-OK 77-LEVEL DEVICE THIS SHOP HAS
008130      * ALWAYS USED FOR A YES-NO SUBROUTINE RESULT, HELD
008140      * HERE FOR THE MODULE-ID SANITY CHECK BELOW.
008150      *****************************************************
008160       77  WK-MODULE-ID-VALID          PIC S9(9) COMP-5
008165                                        VALUE 1.
008170       77  WK-MODULE-ID-INVALID        PIC S9(9) COMP-5
008175                                        VALUE 2.
008180       77  WK-MODULE-ID-RESULT         PIC S9(9) COMP-5
008190                                        VALUE ZERO.
008200      *
008300       LINKAGE SECTION.
008400       01  TQ-SEARCH-TRANS-ID          PIC X(20).
008500       COPY WBTABLES.
008600       01  TQ-FOUND-SWITCH             PIC X(01).
008700           88  TQ-FOUND                    VALUE "Y".
008800           88  TQ-NOT-FOUND                VALUE "N".
008900       01  TQ-OUT-TYPE                 PIC X(06).
009000       01  TQ-OUT-RESULT               PIC X(01).
009100       01  TQ-OUT-ACCT-NUMBER          PIC X(10).
009200       01  TQ-OUT-AMOUNT               PIC S9(13).
009300       01  TQ-OUT-BALANCE              PIC S9(13).
009400       01  TQ-OUT-DATE                 PIC 9(08).
009500      *****************************************************
009600       PROCEDURE DIVISION USING TQ-SEARCH-TRANS-ID
009700                                WT-ORIG-TABLE
009800                                TQ-FOUND-SWITCH
009900                                TQ-OUT-TYPE
010000                                TQ-OUT-RESULT
010100                                TQ-OUT-ACCT-NUMBER
010200                                TQ-OUT-AMOUNT
010300                                TQ-OUT-BALANCE
010400                                TQ-OUT-DATE.
010500      *
010600       2000-FIND-TRANSACTION.
010700           ADD 1 TO WK-SEARCH-COUNT
010800           IF WK-MODULE-ID-PREFIX = "TQ"
010810               MOVE WK-MODULE-ID-VALID TO WK-MODULE-ID-RESULT
010820           ELSE
010830               MOVE WK-MODULE-ID-INVALID TO WK-MODULE-ID-RESULT
010840           END-IF
010850           IF WK-MODULE-ID-RESULT = WK-MODULE-ID-INVALID
010860               SET TQ-NOT-FOUND TO TRUE
011000               GO TO 2000-EXIT
011100           END-IF
011200           SET WK-RECORD-NOT-FOUND TO TRUE
011300           SET TQ-NOT-FOUND TO TRUE
011400           MOVE SPACES TO TQ-OUT-TYPE TQ-OUT-RESULT
011500                          TQ-OUT-ACCT-NUMBER
011600           MOVE ZEROS TO TQ-OUT-AMOUNT TQ-OUT-BALANCE
011700                         TQ-OUT-DATE
011800           MOVE TQ-SEARCH-TRANS-ID TO WK-KEY-WHOLE
011900           IF WK-KEY-PREFIX NOT = "TR" OR WT-ORIG-COUNT = ZERO
012000               GO TO 2000-EXIT
012100           END-IF
012200           SET WT-ORIG-IDX TO 1
012300           SEARCH WT-ORIG-ENTRY
012400               VARYING WT-ORIG-IDX
012500               AT END
012600                   SET WK-RECORD-NOT-FOUND TO TRUE
012700               WHEN WT-ORIG-TRANSID-T (WT-ORIG-IDX) =
012800                    TQ-SEARCH-TRANS-ID
012900                   SET WK-RECORD-FOUND TO TRUE
013000                   PERFORM 2010-RETURN-MATCH
013100           END-SEARCH.
013200       2000-EXIT.
013300           EXIT PROGRAM.
013400      *
013500       2010-RETURN-MATCH.
013600           SET TQ-FOUND TO TRUE
013700           MOVE WT-ORIG-TYPE-T (WT-ORIG-IDX) TO TQ-OUT-TYPE
013800           MOVE WT-ORIG-RESULT-T (WT-ORIG-IDX)
013900                                        TO WK-RESULT-WORK
014000           IF WK-RESULT-SUCCESS OR WK-RESULT-FAILURE
014100               MOVE WK-RESULT-CODE TO TQ-OUT-RESULT
014200           ELSE
014300               MOVE "F" TO TQ-OUT-RESULT
014400           END-IF
014500           MOVE WT-ORIG-ACCTNUM-T (WT-ORIG-IDX)
014600                                        TO TQ-OUT-ACCT-NUMBER
014700           MOVE WT-ORIG-AMOUNT-T (WT-ORIG-IDX)
014800                                        TO TQ-OUT-AMOUNT
014900           MOVE WT-ORIG-BALANCE-T (WT-ORIG-IDX)
015000                                        TO TQ-OUT-BALANCE
015100           MOVE WT-ORIG-DATE-T (WT-ORIG-IDX) TO TQ-OUT-DATE.
015200       2010-EXIT.
015300           EXIT.
