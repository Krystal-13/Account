000100      *	(c) 1996-2003 UNION STATE BANKCARD SERVICES, INC.
000200      *	All Rights Reserved
000300      *
000400      *	THIS IS UNPUBLISHED PROPRIETARY
000500      *	SOURCE CODE OF UNION STATE BANKCARD SERVICES, INC.
000600      *	The copyright notice above does not
000700      *	evidence any actual or intended
000800      *	publication of such source code.
000900      *
001000      * #ident	"@(#) apps/POINTS/ACCTUPDT.cbl	$Revision: 1.9 $"
001100      *
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.    ACCTUPDT.
001400       AUTHOR.        R P BEALE.
001500       INSTALLATION.  UNION STATE BANKCARD SERVICES - BATCH.
001600       DATE-WRITTEN.  03/11/1985.
001700       DATE-COMPILED.
001800       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900      *****************************************************
002000      *CHANGE LOG
002100      *****************************************************
002200      *  03/11/85  RPB  TKT#0114  ORIGINAL.  ADDS AND CLOSES
002300      *                 ACCOUNTS IN THE IN-MEMORY ACCOUNT
002400      *                 TABLE.  CALLS NEXTACCT FOR THE NEW-
002500      *                 ACCOUNT-NUMBER BEFORE IT APPENDS THE
002600      *                 NEW ROW TO THE TABLE AND BUMPS THE
002700      *                 USER'S ACCOUNT COUNT.
002800      *  07/22/90  RPB  TKT#0233  ADDED THE 10-ACCOUNTS-PER-
002900      *                 USER LIMIT AND THE CLOSE-ACCOUNT
003000      *                 (BALANCE-MUST-BE-ZERO) EDITS.
003100      *  11/02/98  JCL  TKT#0402  Y2K SWEEP -- ADDED THE
003200      *                 REQUEST-DATE SANITY CHECK IN
003300      *                 2005-CHECK-DATE AFTER A FEEDER FILE
003400      *                 CAME IN WITH AN ALL-ZERO DATE.
003500      *  02/18/03  MHF  TKT#0588  REVIEWED FOR THE FEE
003600      *                 SCHEDULE PROJECT (NEVER BUILT).  NO
003700      *                 CHANGE REQUIRED.
003800      *****************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-4381.
004200       OBJECT-COMPUTER.  IBM-4381.
004300       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400      *
004500       DATA DIVISION.
004600       WORKING-STORAGE SECTION.
004700       COPY WBERRTAB REPLACING ==WE-RETURN-CODE== BY
004800                                ==AU-RETURN-CODE==.
004900       01  WK-UPDATE-COUNT         PIC S9(07) COMP VALUE ZERO.
005000       01  WK-EMPTY-TABLE-ACCT     PIC X(10) VALUE SPACES.
005100      *****************************************************
005200      * VALID ACTION CODES, SAME REDEFINES-AS-SEARCH-TABLE
005300      * DEVICE RPTWRT USES FOR ITS FUNCTION CODE.
005400      *****************************************************
005500       01  WK-ACTION-LITERALS.
005600           05  FILLER              PIC X(01) VALUE "N".
005700           05  FILLER              PIC X(01) VALUE "D".
005800       01  WK-ACTION-TABLE REDEFINES WK-ACTION-LITERALS.
005900           05  WK-ACTION-ENTRY     OCCURS 2 TIMES
006000                               INDEXED BY WK-ACTION-IDX
006100                               PIC X(01).
006200       01  WK-VALID-ACTION-SW      PIC X(01) VALUE "Y".
006300           88  WK-VALID-ACTION         VALUE "Y".
006400           88  WK-INVALID-ACTION       VALUE "N".
006500      *****************************************************
006600      * SAME "FOUND / NOT-FOUND" 77-LEVEL DEVICE TRANUSE AND
006700      * TRANCXL USE.
006800      *****************************************************
006900       01  WK-USER-SWITCH          PIC X(01) VALUE "N".
007000           88  WK-USER-FOUND           VALUE "Y".
007100           88  WK-USER-NOT-FOUND       VALUE "N".
007200      *****************************************************
007300      * REQUEST-DATE BROKEN OUT SO A GARBLED FEEDER DATE
007400      * DOES NOT END UP AS AN ACCOUNT'S REGISTERED OR
007500      * UNREGISTERED DATE ON FILE.
007600      *****************************************************
007700       01  WK-DATE-WORK.
007800           05  WK-DATE-9           PIC 9(08).
007900       01  WK-DATE-BRK REDEFINES WK-DATE-WORK.
008000           05  WK-DATE-CCYY        PIC 9(04).
008100           05  WK-DATE-MM          PIC 9(02).
008200           05  WK-DATE-DD          PIC 9(02).
008300      *****************************************************
008400      * SELF-IDENTIFYING LITERAL, SAME DEVICE AS RPTWRT.
008500      *****************************************************
008600       01  WK-MODULE-ID-LIT            PIC X(04) VALUE "AU01".
008700       01  WK-MODULE-ID-BRK REDEFINES WK-MODULE-ID-LIT.
008800           05  WK-MODULE-ID-PREFIX     PIC X(02).
008900           05  WK-MODULE-ID-VERSION    PIC X(02).
008910      *****************************************************
008920      * SAME OK / NOT-OK 77-LEVEL DEVICE THIS SHOP HAS
008930      * ALWAYS USED FOR A YES-NO SUBROUTINE RESULT, HELD
008940      * HERE FOR THE MODULE-ID SANITY CHECK BELOW.
008950      *****************************************************
008960       77  WK-MODULE-ID-VALID          PIC S9(9) COMP-5
008965                                        VALUE 1.
008970       77  WK-MODULE-ID-INVALID        PIC S9(9) COMP-5
008975                                        VALUE 2.
008980       77  WK-MODULE-ID-RESULT         PIC S9(9) COMP-5
008990                                        VALUE ZERO.
009000      *
009100       LINKAGE SECTION.
009200      *****************************************************
009300      * ACTION-CODE: 'N' NEW ACCOUNT, 'D' DELETE (CLOSE).
009400      *****************************************************
009500       01  AU-ACTION-CODE              PIC X(01).
009600       01  AU-REQ-USER-ID              PIC 9(10).
009700       01  AU-REQ-ACCT-NUMBER          PIC X(10).
009800       01  AU-REQ-AMOUNT               PIC S9(13).
009900       01  AU-REQ-DATE                 PIC 9(08).
010000       COPY WBTABLES.
010100       01  AU-NEW-ACCT-NUMBER          PIC X(10).
010200      *****************************************************
010300       PROCEDURE DIVISION USING AU-ACTION-CODE
010400                                AU-REQ-USER-ID
010500                                AU-REQ-ACCT-NUMBER
010600                                AU-REQ-AMOUNT
010700                                AU-REQ-DATE
010800                                WT-USER-TABLE
010900                                WT-ACCT-TABLE
011000                                AU-RETURN-CODE
011100                                AU-NEW-ACCT-NUMBER.
011200      *
011300       0000-EDIT-ACTION.
011400           ADD 1 TO WK-UPDATE-COUNT
011500           SET WE-OK TO TRUE
011600           SET WK-VALID-ACTION TO TRUE
011700           MOVE SPACES TO AU-NEW-ACCT-NUMBER
011701           IF WK-MODULE-ID-PREFIX = "AU"
011702               MOVE WK-MODULE-ID-VALID TO WK-MODULE-ID-RESULT
011703           ELSE
011704               MOVE WK-MODULE-ID-INVALID TO WK-MODULE-ID-RESULT
011705           END-IF
011706           IF WK-MODULE-ID-RESULT = WK-MODULE-ID-INVALID
011707               SET WE-INVALID-REQUEST TO TRUE
011708               GO TO 0000-EXIT
011709           END-IF
011800           SET WK-ACTION-IDX TO 1
011900           SEARCH WK-ACTION-ENTRY
012000               AT END SET WK-INVALID-ACTION TO TRUE
012100               WHEN WK-ACTION-ENTRY (WK-ACTION-IDX) =
012200                    AU-ACTION-CODE
012300                   CONTINUE
012400           END-SEARCH
012500           IF WK-INVALID-ACTION
012600               SET WE-INVALID-REQUEST TO TRUE
012700               GO TO 0000-EXIT
012800           END-IF
012900           PERFORM 2005-CHECK-DATE
013000           IF WE-OK
013100               EVALUATE AU-ACTION-CODE
013200                   WHEN "N"
013300                       PERFORM 2000-ADD-ACCOUNT
013400                   WHEN "D"
013500                       PERFORM 3000-CLOSE-ACCOUNT
013600               END-EVALUATE
013700           END-IF.
013800       0000-EXIT.
013900           EXIT PROGRAM.
014000      *
014100       2005-CHECK-DATE.
014200           MOVE AU-REQ-DATE TO WK-DATE-9
014300           IF WK-DATE-MM = ZERO OR WK-DATE-MM > 12
014400                       OR WK-DATE-DD = ZERO OR WK-DATE-DD > 31
014500                       OR WK-DATE-CCYY = ZERO
014600               SET WE-INVALID-REQUEST TO TRUE
014700           END-IF.
014800       2005-EXIT.
014900           EXIT.
015000      *
015100       2000-ADD-ACCOUNT.
015200           PERFORM 2010-CHECK-USER THRU 2010-EXIT
015300           IF WE-OK
015400               PERFORM 2020-CHECK-MAX-ACCTS
015500           END-IF
015600           IF WE-OK
015700               PERFORM 2030-ASSIGN-AND-APPEND
015800           END-IF.
015900       2000-EXIT.
016000           EXIT.
016100      *
016200       2010-CHECK-USER.
016300           SET WK-USER-NOT-FOUND TO TRUE
016400           IF WT-USER-COUNT = ZERO
016500               SET WE-USER-NOT-FOUND TO TRUE
016600               GO TO 2010-EXIT
016700           END-IF
016800           SET WT-USER-IDX TO 1
016900           SEARCH WT-USER-ENTRY
017000               AT END
017100                   SET WE-USER-NOT-FOUND TO TRUE
017200               WHEN WT-USER-ID-T (WT-USER-IDX) =
017300                    AU-REQ-USER-ID
017400                   SET WK-USER-FOUND TO TRUE
017500           END-SEARCH.
017600       2010-EXIT.
017700           EXIT.
017800      *
017900       2020-CHECK-MAX-ACCTS.
018000           IF WT-USER-ACCTS-T (WT-USER-IDX) NOT < 10
018100               SET WE-MAX-ACCT-PER-USER TO TRUE
018200           END-IF.
018300       2020-EXIT.
018400           EXIT.
018500      *
018600       2030-ASSIGN-AND-APPEND.
018700           IF WT-ACCT-COUNT = ZERO
018800               CALL "NEXTACCT" USING WK-EMPTY-TABLE-ACCT
018900                                    WT-ACCT-COUNT
019000                                    AU-NEW-ACCT-NUMBER
019100           ELSE
019200               CALL "NEXTACCT" USING
019300                   WT-ACCT-NUMBER-T (WT-ACCT-COUNT)
019400                   WT-ACCT-COUNT
019500                   AU-NEW-ACCT-NUMBER
019600           END-IF
019700           ADD 1 TO WT-ACCT-COUNT
019800           SET WT-ACCT-IDX TO WT-ACCT-COUNT
019900           MOVE AU-NEW-ACCT-NUMBER TO
020000                WT-ACCT-NUMBER-T (WT-ACCT-IDX)
020100           MOVE AU-REQ-USER-ID TO
020200                WT-ACCT-USER-ID-T (WT-ACCT-IDX)
020300           SET WT-STATUS-IN-USE-T (WT-ACCT-IDX) TO TRUE
020400           MOVE AU-REQ-AMOUNT TO
020500                WT-ACCT-BALANCE-T (WT-ACCT-IDX)
020600           MOVE AU-REQ-DATE TO
020700                WT-ACCT-REGDATE-T (WT-ACCT-IDX)
020800           MOVE ZERO TO WT-ACCT-UNREGDATE-T (WT-ACCT-IDX)
020900           ADD 1 TO WT-USER-ACCTS-T (WT-USER-IDX).
021000       2030-EXIT.
021100           EXIT.
021200      *
021300       3000-CLOSE-ACCOUNT.
021400           PERFORM 3010-CHECK-USER THRU 3010-EXIT
021500           IF WE-OK
021600               PERFORM 3020-CHECK-ACCOUNT THRU 3020-EXIT
021700           END-IF
021800           IF WE-OK
021900               PERFORM 3030-CHECK-OWNERSHIP
022000           END-IF
022100           IF WE-OK
022200               PERFORM 3040-CHECK-STATUS
022300           END-IF
022400           IF WE-OK
022500               PERFORM 3050-CHECK-BALANCE
022600           END-IF
022700           IF WE-OK
022800               PERFORM 3060-APPLY-CLOSE
022900           END-IF.
023000       3000-EXIT.
023100           EXIT.
023200      *
023300       3010-CHECK-USER.
023400           SET WK-USER-NOT-FOUND TO TRUE
023500           IF WT-USER-COUNT = ZERO
023600               SET WE-USER-NOT-FOUND TO TRUE
023700               GO TO 3010-EXIT
023800           END-IF
023900           SET WT-USER-IDX TO 1
024000           SEARCH WT-USER-ENTRY
024100               AT END
024200                   SET WE-USER-NOT-FOUND TO TRUE
024300               WHEN WT-USER-ID-T (WT-USER-IDX) =
024400                    AU-REQ-USER-ID
024500                   SET WK-USER-FOUND TO TRUE
024600           END-SEARCH.
024700       3010-EXIT.
024800           EXIT.
024900      *
025000       3020-CHECK-ACCOUNT.
025100           IF WT-ACCT-COUNT = ZERO
025200               SET WE-ACCOUNT-NOT-FOUND TO TRUE
025300               GO TO 3020-EXIT
025400           END-IF
025500           SET WT-ACCT-IDX TO 1
025600           SEARCH WT-ACCT-ENTRY
025700               AT END
025800                   SET WE-ACCOUNT-NOT-FOUND TO TRUE
025900               WHEN WT-ACCT-NUMBER-T (WT-ACCT-IDX) =
026000                    AU-REQ-ACCT-NUMBER
026100                   CONTINUE
026200           END-SEARCH.
026300       3020-EXIT.
026400           EXIT.
026500      *
026600       3030-CHECK-OWNERSHIP.
026700           IF WT-ACCT-USER-ID-T (WT-ACCT-IDX) NOT =
026800              AU-REQ-USER-ID
026900               SET WE-USER-ACCT-UN-MATCH TO TRUE
027000           END-IF.
027100       3030-EXIT.
027200           EXIT.
027300      *
027400       3040-CHECK-STATUS.
027500           IF WT-STATUS-UNREG-T (WT-ACCT-IDX)
027600               SET WE-ACCT-ALREADY-UNREG TO TRUE
027700           END-IF.
027800       3040-EXIT.
027900           EXIT.
028000      *
028100       3050-CHECK-BALANCE.
028200           IF WT-ACCT-BALANCE-T (WT-ACCT-IDX) NOT = ZERO
028300               SET WE-BALANCE-NOT-EMPTY TO TRUE
028400           END-IF.
028500       3050-EXIT.
028600           EXIT.
028700      *
028800       3060-APPLY-CLOSE.
028900           SET WT-STATUS-UNREG-T (WT-ACCT-IDX) TO TRUE
029000           MOVE AU-REQ-DATE TO
029100                WT-ACCT-UNREGDATE-T (WT-ACCT-IDX)
029200           SUBTRACT 1 FROM WT-USER-ACCTS-T (WT-USER-IDX).
029300       3060-EXIT.
029400           EXIT.
