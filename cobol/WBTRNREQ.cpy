000100      *****************************************************
000200      * WBTRNREQ  --  TRANSACTION REQUEST RECORD
000300      *
000400      * ONE ENTRY PER REQUEST TO BE PROCESSED THIS RUN --
000500      * NEW ACCOUNT, DELETE ACCOUNT, USE BALANCE, CANCEL,
000600      * OR QUERY.  ARRIVAL ORDER, NOT SORTED.  CARRIED IN
000700      * LINE SEQUENTIAL ON TRANFILE.  BANKDRV READS ONE OF
000800      * THESE PER ITERATION OF ITS MAIN LOOP AND DISPATCHES
000900      * ON WQ-TYPE.
001000      *****************************************************
001100      *  1985-04-02  RPB  TKT#0129  ORIGINAL LAYOUT.
001200      *  1990-07-22  RPB  TKT#0233  ADDED THE 'D' DELETE-
001300      *                             ACCOUNT REQUEST TYPE.
001400      *****************************************************
001500       01  WQ-TRAN-REQUEST.
001600      *-------------------------------------------------
001700      *    REQUEST TYPE
001800      *        'N' - NEW ACCOUNT      'D' - DELETE ACCOUNT
001900      *        'U' - USE BALANCE      'C' - CANCEL
002000      *        'Q' - QUERY TRANSACTION
002100      *-------------------------------------------------
002200           05  WQ-TYPE                 PIC X(01).
002300               88  WQ-TYPE-NEW-ACCT        VALUE "N".
002400               88  WQ-TYPE-DEL-ACCT        VALUE "D".
002500               88  WQ-TYPE-USE             VALUE "U".
002600               88  WQ-TYPE-CANCEL          VALUE "C".
002700               88  WQ-TYPE-QUERY           VALUE "Q".
002800           05  WQ-USER-ID              PIC 9(10).
002900           05  WQ-ACCT-NUMBER          PIC X(10).
003000           05  WQ-AMOUNT               PIC S9(13).
003100           05  WQ-ORIG-TRANS-ID        PIC X(20).
003200           05  WQ-DATE                 PIC 9(08).
003300           05  FILLER                  PIC X(07).
