000100      *****************************************************
000200      * WBUSRREC  --  ACCOUNT USER MASTER RECORD
000300      *
000400      * ONE ENTRY PER REGISTERED USER OF THE POINTS SYSTEM.
000500      * READ-ONLY TO THE NIGHTLY BATCH -- USER RECORDS ARE
000600      * MAINTAINED BY THE FRONT-END ENROLLMENT SYSTEM, NOT
000700      * BY THIS SUITE.  CARRIED IN LINE SEQUENTIAL, ASCENDING
000800      * WU-USER-ID, ON USERFILE.
000900      *****************************************************
001000      *  1985-03-11  RPB  TKT#0114  ORIGINAL LAYOUT.
001100      *  1998-11-02  JCL  TKT#0402  RESERVED FILLER WIDENED
001200      *                             FOR THE Y2K DATE PROJECT.
001300      *****************************************************
001400       01  WU-USER-RECORD.
001500           05  WU-USER-ID              PIC 9(10).
001600           05  WU-USER-NAME            PIC X(20).
001700           05  FILLER                  PIC X(05).
