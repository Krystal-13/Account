000100      *	(c) 1996-2003 UNION STATE BANKCARD SERVICES, INC.
000200      *	All Rights Reserved
000300      *
000400      *	THIS IS UNPUBLISHED PROPRIETARY
000500      *	SOURCE CODE OF UNION STATE BANKCARD SERVICES, INC.
000600      *	The copyright notice above does not
000700      *	evidence any actual or intended
000800      *	publication of such source code.
000900      *
001000      * #ident	"@(#) apps/POINTS/BANKDRV.cbl	$Revision: 1.9 $"
001100      *
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.    BANKDRV.
001400       AUTHOR.        R P BEALE.
001500       INSTALLATION.  UNION STATE BANKCARD SERVICES - BATCH.
001600       DATE-WRITTEN.  04/02/1985.
001700       DATE-COMPILED.
001800       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900      *****************************************************
002000      *CHANGE LOG
002100      *****************************************************
002200      *  04/02/85  RPB  TKT#0129  ORIGINAL.  NIGHTLY POINTS
002300      *                 BATCH DRIVER.  OWNS EVERY FD IN THE
002400      *                 SUITE -- THE CALLED SUBPROGRAMS NEVER
002500      *                 OPEN A FILE, THEY ONLY SEE THE IN-
002600      *                 MEMORY TABLES AND SCRATCH FIELDS THIS
002700      *                 PROGRAM PASSES DOWN VIA LINKAGE, THE
002800      *                 USUAL SPLIT BETWEEN THE FILE-OWNING
002900      *                 DRIVER AND THE RECORD-PROCESSING
003000      *                 SERVICE.  READS TRANFILE,
003100      *                 DISPATCHES 'U' REQUESTS TO TRANUSE.
003200      *  07/22/90  RPB  TKT#0233  ADDED THE 'N' AND 'D'
003300      *                 DISPATCH TO ACCTUPDT, AND THE PER-USER
003400      *                 ACCOUNT LISTING CALL TO ACCTLIST RIGHT
003500      *                 AFTER A NEW-ACCOUNT REQUEST POSTS.
003600      *  09/30/92  RPB  TKT#0261  ADDED THE 'C' DISPATCH TO
003700      *                 TRANCXL AND THE 'Q' DISPATCH TO
003800      *                 TRANQRY.  ADDED THE END-OF-RUN CONTROL
003900      *                 TOTALS.
004000      *  11/02/98  JCL  TKT#0402  Y2K SWEEP -- RUN DATE NOW
004100      *                 ACCEPTED AS A 2-DIGIT YEAR AND WINDOWED
004200      *                 TO CENTURY-YEAR IN 1200-GET-RUN-DATE
004300      *                 (00-49 = 20XX, 50-99 = 19XX) BEFORE IT
004400      *                 IS STAMPED ON THE REPORT OR CARRIED
004500      *                 INTO A GENERATED TRANSACTION ID.
004600      *  03/14/99  RPB  TKT#0417  NO CHANGE HERE -- THE NO-
004700      *                 PARTIAL-CANCEL RULE LIVES ENTIRELY IN
004800      *                 TRANCXL.
004900      *  02/18/03  MHF  TKT#0588  REVIEWED FOR THE FEE
005000      *                 SCHEDULE PROJECT (NEVER BUILT).  NO
005100      *                 CHANGE REQUIRED.
005200      *****************************************************
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER.  IBM-4381.
005600       OBJECT-COMPUTER.  IBM-4381.
005700       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT USERFILE  ASSIGN TO "USERFILE"
006100               ORGANIZATION LINE SEQUENTIAL
006200               FILE STATUS  WF-USERFILE-STATUS.
006300           SELECT ACCTFILE  ASSIGN TO "ACCTFILE"
006400               ORGANIZATION LINE SEQUENTIAL
006500               FILE STATUS  WF-ACCTFILE-STATUS.
006600           SELECT TRANFILE  ASSIGN TO "TRANFILE"
006700               ORGANIZATION LINE SEQUENTIAL
006800               FILE STATUS  WF-TRANFILE-STATUS.
006900           SELECT ORIGTRAN  ASSIGN TO "ORIGTRAN"
007000               ORGANIZATION LINE SEQUENTIAL
007100               FILE STATUS  WF-ORIGTRAN-STATUS.
007200           SELECT ACCTOUT   ASSIGN TO "ACCTOUT"
007300               ORGANIZATION LINE SEQUENTIAL
007400               FILE STATUS  WF-ACCTOUT-STATUS.
007500           SELECT TRANJRNL  ASSIGN TO "TRANJRNL"
007600               ORGANIZATION LINE SEQUENTIAL
007700               FILE STATUS  WF-TRANJRNL-STATUS.
007800           SELECT RPTFILE   ASSIGN TO "RPTFILE"
007900               ORGANIZATION LINE SEQUENTIAL
008000               FILE STATUS  WF-RPTFILE-STATUS.
008100      *
008200       DATA DIVISION.
008300       FILE SECTION.
008400      *****************************************************
008500      * USERFILE -- THE ONLY PLACE WBUSRREC'S RECORD NAME IS
008600      * USED, SO IT IS COPIED STRAIGHT INTO THE FD.
008700      *****************************************************
008800       FD  USERFILE
008900           RECORD CONTAINS 35 CHARACTERS
009000           LABEL RECORDS ARE STANDARD.
009100       COPY WBUSRREC.
009200      *****************************************************
009300      * ACCTFILE (INPUT SIDE) -- COPIED STRAIGHT IN THE SAME
009400      * WAY.  ACCTOUT, BELOW, NEEDS THE SAME LAYOUT ON THE
009500      * OUTPUT SIDE BUT CANNOT REUSE WA-ACCOUNT-RECORD'S NAME
009600      * ON A SECOND FD, SO ITS FIELDS ARE HAND-CARRIED UNDER
009700      * AN FO- PREFIX -- SEE THE REMARK ON THAT FD.
009800      *****************************************************
009900       FD  ACCTFILE
010000           RECORD CONTAINS 58 CHARACTERS
010100           LABEL RECORDS ARE STANDARD.
010200       COPY WBACCTRC.
010300      *****************************************************
010400      * TRANFILE -- COPIED STRAIGHT IN.
010500      *****************************************************
010600       FD  TRANFILE
010700           RECORD CONTAINS 69 CHARACTERS
010800           LABEL RECORDS ARE STANDARD.
010900       COPY WBTRNREQ.
011000      *****************************************************
011100      * ORIGTRAN -- THE PRIOR RUNS' JOURNAL, READ BACK IN AT
011200      * START-UP FOR CANCEL AND QUERY LOOKUP.  THIS IS THE
011300      * ONE FD THAT USES WBTRNJRN'S OWN RECORD NAME; TRANJRNL
011400      * BELOW, WRITING THIS RUN'S JOURNAL, CARRIES THE SAME
011500      * FIELDS UNDER AN FO- PREFIX FOR THE SAME REASON AS
011600      * ACCTOUT.
011700      *****************************************************
011800       FD  ORIGTRAN
011900           RECORD CONTAINS 108 CHARACTERS
012000           LABEL RECORDS ARE STANDARD.
012100       COPY WBTRNJRN.
012200      *****************************************************
012300      * ACCTOUT -- THE REWRITTEN ACCOUNT MASTER, ONE RECORD
012400      * PER ENTRY IN WT-ACCT-TABLE, WRITTEN IN TABLE ORDER AT
012500      * END OF RUN BY 4100-REWRITE-ACCT-MASTER.
012600      *****************************************************
012700       FD  ACCTOUT
012800           RECORD CONTAINS 58 CHARACTERS
012900           LABEL RECORDS ARE STANDARD.
013000       01  FO-ACCT-RECORD.
013100           05  FO-ACCT-NUMBER          PIC X(10).
013200           05  FO-ACCT-USER-ID         PIC 9(10).
013300           05  FO-ACCT-STATUS          PIC X(01).
013400           05  FO-ACCT-BALANCE         PIC S9(13).
013500           05  FO-ACCT-REG-DATE        PIC 9(08).
013600           05  FO-ACCT-UNREG-DATE      PIC 9(08).
013700           05  FILLER                  PIC X(08).
013800      *****************************************************
013900      * TRANJRNL -- THIS RUN'S TRANSACTION JOURNAL, ONE
014000      * RECORD PER USE OR CANCEL ATTEMPT WHERE THE ACCOUNT
014100      * WAS AT LEAST FOUND.  BUILT BY 3000-WRITE-JOURNAL-
014200      * ENTRY.
014300      *****************************************************
014400       FD  TRANJRNL
014500           RECORD CONTAINS 108 CHARACTERS
014600           LABEL RECORDS ARE STANDARD.
014700       01  FO-JRNL-RECORD.
014800           05  FO-JRNL-TRANS-ID        PIC X(20).
014900           05  FO-JRNL-TYPE            PIC X(06).
015000           05  FO-JRNL-RESULT          PIC X(01).
015100           05  FO-JRNL-ACCT-NUMBER     PIC X(10).
015200           05  FO-JRNL-AMOUNT          PIC S9(13).
015300           05  FO-JRNL-BALANCE         PIC S9(13).
015400           05  FO-JRNL-DATE            PIC 9(08).
015500           05  FO-JRNL-ERROR-CODE      PIC X(30).
015600           05  FILLER                  PIC X(07).
015700      *****************************************************
015800      * RPTFILE -- THE 132-COLUMN PROCESSING REPORT.  RPTWRT
015900      * BUILDS EVERY LINE; THIS PROGRAM ONLY WRITES WHATEVER
016000      * COMES BACK.
016100      *****************************************************
016200       FD  RPTFILE
016300           RECORD CONTAINS 132 CHARACTERS
016400           LABEL RECORDS ARE STANDARD.
016500       01  FO-RPT-RECORD               PIC X(132).
016600      *
016700       WORKING-STORAGE SECTION.
016800      *****************************************************
016900      * THE THREE IN-MEMORY MASTER TABLES -- LOADED ONCE AT
017000      * START-UP FROM USERFILE / ACCTFILE / ORIGTRAN AND
017100      * PASSED BY REFERENCE, VIA LINKAGE, TO WHICHEVER
017200      * CALLED SUBPROGRAM NEEDS TO SEARCH OR UPDATE THEM.
017300      *****************************************************
017400       COPY WBTABLES.
017500      *****************************************************
017600      * PER-FILE STATUS, THE USUAL STATUS-1/STATUS-2 SPLIT,
017700      * ONE PAIR PER FD SO A BAD OPEN OR
017800      * READ ON ONE FILE CANNOT BE MISREAD AS A FAILURE ON
017900      * ANOTHER.
018000      *****************************************************
018100       01  WF-USERFILE-STATUS.
018200           05  WF-USERFILE-STAT1       PIC X.
018300           05  WF-USERFILE-STAT2       PIC X.
018400       01  WF-ACCTFILE-STATUS.
018500           05  WF-ACCTFILE-STAT1       PIC X.
018600           05  WF-ACCTFILE-STAT2       PIC X.
018700       01  WF-TRANFILE-STATUS.
018800           05  WF-TRANFILE-STAT1       PIC X.
018900           05  WF-TRANFILE-STAT2       PIC X.
019000       01  WF-ORIGTRAN-STATUS.
019100           05  WF-ORIGTRAN-STAT1       PIC X.
019200           05  WF-ORIGTRAN-STAT2       PIC X.
019300       01  WF-ACCTOUT-STATUS.
019400           05  WF-ACCTOUT-STAT1        PIC X.
019500           05  WF-ACCTOUT-STAT2        PIC X.
019600       01  WF-TRANJRNL-STATUS.
019700           05  WF-TRANJRNL-STAT1       PIC X.
019800           05  WF-TRANJRNL-STAT2       PIC X.
019900       01  WF-RPTFILE-STATUS.
020000           05  WF-RPTFILE-STAT1        PIC X.
020100           05  WF-RPTFILE-STAT2        PIC X.
020200      *****************************************************
020300      * END-OF-FILE SWITCHES, ONE PER INPUT FILE.
020400      *****************************************************
020500       01  WK-USERFILE-EOF-SW          PIC X(01) VALUE "N".
020600           88  WK-USERFILE-EOF             VALUE "Y".
020700           88  WK-USERFILE-NOT-EOF          VALUE "N".
020800       01  WK-ACCTFILE-EOF-SW          PIC X(01) VALUE "N".
020900           88  WK-ACCTFILE-EOF              VALUE "Y".
021000           88  WK-ACCTFILE-NOT-EOF          VALUE "N".
021100       01  WK-ORIGTRAN-EOF-SW          PIC X(01) VALUE "N".
021200           88  WK-ORIGTRAN-EOF               VALUE "Y".
021300           88  WK-ORIGTRAN-NOT-EOF           VALUE "N".
021400       01  WK-TRANFILE-EOF-SW          PIC X(01) VALUE "N".
021500           88  WK-TRANFILE-EOF               VALUE "Y".
021600           88  WK-TRANFILE-NOT-EOF           VALUE "N".
021700      *****************************************************
021800      * RUN DATE -- ACCEPTED YYMMDD AND WINDOWED TO CCYYMMDD
021900      * THE SAME "00-49 IS 20XX, 50-99 IS 19XX" RULE THE Y2K
022000      * PROJECT PUT IN EVERY BATCH DRIVER IN THE SHOP.
022100      *****************************************************
022200       01  WK-RUN-DATE-9               PIC 9(06).
022300       01  WK-RUN-DATE-BRK REDEFINES WK-RUN-DATE-9.
022400           05  WK-RUN-YY               PIC 9(02).
022500           05  WK-RUN-MM               PIC 9(02).
022600           05  WK-RUN-DD               PIC 9(02).
022700       01  WC-RUN-DATE-CCYYMMDD.
022800           05  WC-RUN-CCYY             PIC 9(04).
022900           05  WC-RUN-MMDD             PIC 9(04).
023000       01  WC-RUN-DATE-WHOLE REDEFINES
023100                               WC-RUN-DATE-CCYYMMDD PIC 9(08).
023200      *****************************************************
023300      * GENERATED TRANSACTION ID -- "TR" PLUS THE RUN DATE
023400      * PLUS A 10-DIGIT ZERO-PADDED SEQUENCE NUMBER, THE SAME
023500      * 20-BYTE SHAPE TRANQRY BREAKS A SEARCH KEY INTO.
023600      *****************************************************
023700       01  WK-TRANS-ID-WORK.
023800           05  WK-TRANS-ID-PREFIX      PIC X(02) VALUE "TR".
023900           05  WK-TRANS-ID-DATE        PIC 9(08).
024000           05  WK-TRANS-ID-SEQ         PIC 9(10).
024100       01  WK-TRANS-ID-WHOLE REDEFINES
024200                                  WK-TRANS-ID-WORK PIC X(20).
024300       01  WC-TRANS-SEQ                PIC S9(10) COMP
024400                                        VALUE ZERO.
024500      *****************************************************
024600      * REJECT-REASON TEXT, ONE 30-BYTE LITERAL PER WBERRTAB
024700      * RETURN CODE, LOOKED UP BY 5000-GET-ERROR-TEXT SO THE
024800      * NUMERIC 88-LEVEL CODE COMING BACK FROM A CALLED
024900      * SUBPROGRAM CAN BE PRINTED IN THE SAME WORDS SPEC
025000      * TESTING EXPECTS.  WBERRLIT IS THE SAME REJECT-REASON
025010      * TABLE THE OTHER FIVE CALLED SUBPROGRAMS' RETURN CODES
025020      * ARE NUMBERED AGAINST -- BANKDRV IS THE ONLY PLACE THAT
025030      * TRANSLATES THE NUMBER BACK TO WORDS, SINCE IT IS THE
025040      * ONLY PROGRAM THAT WRITES A REPORT LINE OR A JOURNAL
025050      * ERROR-CODE FIELD.
025100      *****************************************************
025200       COPY WBERRLIT.
025800       01  WK-ERROR-TEXT-OUT           PIC X(30).
027900      *****************************************************
028000      * ONE SHARED RETURN-CODE FIELD FOR WHICHEVER CALLED
028100      * SUBPROGRAM RAN LAST -- ONE REQUEST IS FULLY HANDLED
028200      * BEFORE THE NEXT CALL REUSES THIS FIELD, SO THERE IS
028300      * NEVER MORE THAN ONE LIVE VALUE IN IT AT A TIME.
028400      *****************************************************
028500       COPY WBERRTAB REPLACING ==WE-RETURN-CODE== BY
028600                                ==WK-CALL-RETURN-CODE==.
028700      *****************************************************
028800      * SCRATCH OUTPUT AREAS FOR EACH CALLED SUBPROGRAM'S
028900      * LINKAGE, LAID OUT IN THE SAME ORDER AS ITS
029000      * PROCEDURE DIVISION USING.
029100      *****************************************************
029200       01  WK-AU-NEW-ACCT-NUMBER       PIC X(10).
029300       01  WK-TU-ACCT-FOUND-SW         PIC X(01).
029400           88  WK-TU-ACCT-FOUND            VALUE "Y".
029500       01  WK-TU-NEW-BALANCE           PIC S9(13).
029600       01  WK-TC-ACCT-FOUND-SW         PIC X(01).
029700           88  WK-TC-ACCT-FOUND            VALUE "Y".
029800       01  WK-TC-NEW-BALANCE           PIC S9(13).
029900       01  WK-TQ-FOUND-SW              PIC X(01).
030000           88  WK-TQ-FOUND                 VALUE "Y".
030100       01  WK-TQ-OUT-TYPE               PIC X(06).
030200       01  WK-TQ-OUT-RESULT             PIC X(01).
030300       01  WK-TQ-OUT-ACCT-NUMBER        PIC X(10).
030400       01  WK-TQ-OUT-AMOUNT             PIC S9(13).
030500       01  WK-TQ-OUT-BALANCE            PIC S9(13).
030600       01  WK-TQ-OUT-DATE               PIC 9(08).
030700       01  WK-AL-MATCH-COUNT            PIC S9(03) COMP.
030800       01  WK-AL-MATCH-TABLE.
030900           05  WK-AL-MATCH-ENTRY OCCURS 10 TIMES
031000                               INDEXED BY WK-AL-IDX.
031100               10  WK-AL-ACCT-NUMBER    PIC X(10).
031110               10  WK-AL-BALANCE        PIC S9(13).
031120               10  FILLER               PIC X(04).
031300      *****************************************************
031400      * RPTWRT'S LINKAGE, MIRRORED HERE SO THIS PROGRAM CAN
031500      * BUILD ONE DETAIL LINE AT A TIME AND HAND IT DOWN.
031600      *****************************************************
031700       01  WK-RW-FUNCTION-CODE          PIC X(01).
031800       01  WK-RW-DET-TYPE                PIC X(04).
031900       01  WK-RW-DET-ACCT-NUMBER         PIC X(10).
032000       01  WK-RW-DET-AMOUNT               PIC S9(13).
032100       01  WK-RW-DET-RESULT               PIC X(01).
032200       01  WK-RW-DET-ERROR-CODE           PIC X(30).
032300       01  WK-RW-DET-BALANCE              PIC S9(13).
032400       01  WK-RW-TOT-LABEL                 PIC X(40).
032500       01  WK-RW-TOT-COUNT                  PIC S9(07) COMP.
032600       01  WK-RW-TOT-AMOUNT                  PIC S9(13).
032700       01  WK-RW-PRINT-LINE                   PIC X(132).
032800       01  WK-RW-RETURN-CODE                   PIC X(01).
032900           88  WK-RW-OK                            VALUE "0".
033000      *****************************************************
033100      * END-OF-RUN CONTROL TOTALS.
033200      *****************************************************
033300       01  WC-CONTROL-TOTALS.
033400           05  WC-USE-COUNT             PIC S9(07) COMP
033500                                         VALUE ZERO.
033600           05  WC-USE-AMOUNT            PIC S9(13)
033700                                         VALUE ZERO.
033800           05  WC-CANCEL-COUNT          PIC S9(07) COMP
033900                                         VALUE ZERO.
034000           05  WC-CANCEL-AMOUNT         PIC S9(13)
034100                                         VALUE ZERO.
034200           05  WC-FAILED-COUNT          PIC S9(07) COMP
034300                                         VALUE ZERO.
034400           05  WC-ACCTS-CREATED         PIC S9(07) COMP
034500                                         VALUE ZERO.
034600           05  WC-ACCTS-CLOSED          PIC S9(07) COMP
034700                                         VALUE ZERO.
034800           05  WC-BALANCE-GRAND-TOTAL   PIC S9(15)
034900                                         VALUE ZERO.
035000           05  FILLER                   PIC X(10).
035100      *****************************************************
035200      * MISCELLANEOUS SUBSCRIPTS AND CALL COUNTER.
035300      *****************************************************
035400       01  WK-REQUEST-COUNT             PIC S9(07) COMP
035500                                         VALUE ZERO.
035600       01  WK-BAL-SUB                   PIC S9(07) COMP
035700                                         VALUE ZERO.
035800      *****************************************************
035900      * SELF-IDENTIFYING LITERAL, SAME DEVICE AS RPTWRT.
036000      *****************************************************
036100       01  WK-MODULE-ID-LIT            PIC X(04) VALUE "BD01".
036200       01  WK-MODULE-ID-BRK REDEFINES WK-MODULE-ID-LIT.
036300           05  WK-MODULE-ID-PREFIX     PIC X(02).
036400           05  WK-MODULE-ID-VERSION    PIC X(02).
036410      *****************************************************
036420      * SAME OK / NOT-OK 77-LEVEL DEVICE THIS SHOP HAS
036430      * ALWAYS USED FOR A YES-NO SUBROUTINE RESULT, HELD
036440      * HERE FOR THE MODULE-ID SANITY CHECK IN 1000-
036450      * INITIALIZE-RUN BELOW.
036460      *****************************************************
036470       77  WK-MODULE-ID-VALID          PIC S9(9) COMP-5
036475                                        VALUE 1.
036480       77  WK-MODULE-ID-INVALID        PIC S9(9) COMP-5
036485                                        VALUE 2.
036490       77  WK-MODULE-ID-RESULT         PIC S9(9) COMP-5
036495                                        VALUE ZERO.
036500      *
036600       PROCEDURE DIVISION.
036700      *
036800       0000-RUN-BANKDRV.
036900           PERFORM 1000-INITIALIZE-RUN
037000           PERFORM 2000-PROCESS-REQUESTS
037100           PERFORM 4000-FINALIZE-RUN.
037200       0000-EXIT.
037300           STOP RUN.
037400      *
037500       1000-INITIALIZE-RUN.
037600           IF WK-MODULE-ID-PREFIX = "BD"
037610               MOVE WK-MODULE-ID-VALID TO WK-MODULE-ID-RESULT
037620           ELSE
037630               MOVE WK-MODULE-ID-INVALID TO WK-MODULE-ID-RESULT
037640           END-IF
037650           IF WK-MODULE-ID-RESULT = WK-MODULE-ID-INVALID
037700               DISPLAY "BANKDRV -- BAD LINK EDIT"
037800               PERFORM 4300-CLOSE-FILES
037900               GO TO 0000-EXIT
038000           END-IF
038100           PERFORM 1100-OPEN-FILES
038200           PERFORM 1200-GET-RUN-DATE
038300           PERFORM 1300-LOAD-USERS
038400           PERFORM 1400-LOAD-ACCOUNTS
038500           PERFORM 1500-LOAD-ORIG-TRANS
038600           PERFORM 1600-PRINT-HEADINGS.
038700       1000-EXIT.
038800           EXIT.
038900      *
039000       1100-OPEN-FILES.
039100           OPEN INPUT  USERFILE
039200                       ACCTFILE
039300                       TRANFILE
039400                       ORIGTRAN
039500           OPEN OUTPUT ACCTOUT
039600                       TRANJRNL
039700                       RPTFILE.
039800       1100-EXIT.
039900           EXIT.
040000      *
040100       1200-GET-RUN-DATE.
040200           ACCEPT WK-RUN-DATE-9 FROM DATE
040300           MOVE WK-RUN-MM TO WC-RUN-MMDD (1:2)
040400           MOVE WK-RUN-DD TO WC-RUN-MMDD (3:2)
040500           IF WK-RUN-YY < 50
040600               COMPUTE WC-RUN-CCYY = 2000 + WK-RUN-YY
040700           ELSE
040800               COMPUTE WC-RUN-CCYY = 1900 + WK-RUN-YY
040900           END-IF.
041000       1200-EXIT.
041100           EXIT.
041200      *
041300       1300-LOAD-USERS.
041400           MOVE ZERO TO WT-USER-COUNT
041500           PERFORM 1310-READ-ONE-USER
041600               UNTIL WK-USERFILE-EOF.
041700       1300-EXIT.
041800           EXIT.
041900      *
042000       1310-READ-ONE-USER.
042100           READ USERFILE
042200               AT END SET WK-USERFILE-EOF TO TRUE
042300           END-READ
042400           IF WK-USERFILE-NOT-EOF
042500               ADD 1 TO WT-USER-COUNT
042600               SET WT-USER-IDX TO WT-USER-COUNT
042700               MOVE WU-USER-ID TO
042800                    WT-USER-ID-T (WT-USER-IDX)
042900               MOVE WU-USER-NAME TO
043000                    WT-USER-NAME-T (WT-USER-IDX)
043100               MOVE ZERO TO WT-USER-ACCTS-T (WT-USER-IDX)
043200           END-IF.
043300       1310-EXIT.
043400           EXIT.
043500      *
043600       1400-LOAD-ACCOUNTS.
043700           MOVE ZERO TO WT-ACCT-COUNT
043800           PERFORM 1410-READ-ONE-ACCOUNT
043900               UNTIL WK-ACCTFILE-EOF.
044000       1400-EXIT.
044100           EXIT.
044200      *
044300       1410-READ-ONE-ACCOUNT.
044400           READ ACCTFILE
044500               AT END SET WK-ACCTFILE-EOF TO TRUE
044600           END-READ
044700           IF WK-ACCTFILE-NOT-EOF
044800               ADD 1 TO WT-ACCT-COUNT
044900               SET WT-ACCT-IDX TO WT-ACCT-COUNT
045000               MOVE WA-ACCT-NUMBER TO
045100                    WT-ACCT-NUMBER-T (WT-ACCT-IDX)
045200               MOVE WA-ACCT-USER-ID TO
045300                    WT-ACCT-USER-ID-T (WT-ACCT-IDX)
045400               MOVE WA-ACCT-STATUS TO
045500                    WT-ACCT-STATUS-T (WT-ACCT-IDX)
045600               MOVE WA-ACCT-BALANCE TO
045700                    WT-ACCT-BALANCE-T (WT-ACCT-IDX)
045800               MOVE WA-ACCT-REG-DATE TO
045900                    WT-ACCT-REGDATE-T (WT-ACCT-IDX)
046000               MOVE WA-ACCT-UNREG-DATE TO
046100                    WT-ACCT-UNREGDATE-T (WT-ACCT-IDX)
046200               PERFORM 1420-BUMP-OWNER-COUNT
046300           END-IF.
046400       1410-EXIT.
046500           EXIT.
046600      *
046700       1420-BUMP-OWNER-COUNT.
046800           SET WT-USER-IDX TO 1
046900           SEARCH WT-USER-ENTRY
047000               AT END CONTINUE
047100               WHEN WT-USER-ID-T (WT-USER-IDX) =
047200                    WA-ACCT-USER-ID
047300                   ADD 1 TO WT-USER-ACCTS-T (WT-USER-IDX)
047400           END-SEARCH.
047500       1420-EXIT.
047600           EXIT.
047700      *
047800       1500-LOAD-ORIG-TRANS.
047900           MOVE ZERO TO WT-ORIG-COUNT
048000           PERFORM 1510-READ-ONE-ORIG
048100               UNTIL WK-ORIGTRAN-EOF.
048200       1500-EXIT.
048300           EXIT.
048400      *
048500       1510-READ-ONE-ORIG.
048600           READ ORIGTRAN
048700               AT END SET WK-ORIGTRAN-EOF TO TRUE
048800           END-READ
048900           IF WK-ORIGTRAN-NOT-EOF
049000               ADD 1 TO WT-ORIG-COUNT
049100               SET WT-ORIG-IDX TO WT-ORIG-COUNT
049200               MOVE WJ-TRANS-ID TO
049300                    WT-ORIG-TRANSID-T (WT-ORIG-IDX)
049400               MOVE WJ-TYPE TO
049500                    WT-ORIG-TYPE-T (WT-ORIG-IDX)
049600               MOVE WJ-RESULT TO
049700                    WT-ORIG-RESULT-T (WT-ORIG-IDX)
049800               MOVE WJ-ACCT-NUMBER TO
049900                    WT-ORIG-ACCTNUM-T (WT-ORIG-IDX)
050000               MOVE WJ-AMOUNT TO
050100                    WT-ORIG-AMOUNT-T (WT-ORIG-IDX)
050200               MOVE WJ-BALANCE-SNAPSHOT TO
050300                    WT-ORIG-BALANCE-T (WT-ORIG-IDX)
050400               MOVE WJ-DATE TO
050500                    WT-ORIG-DATE-T (WT-ORIG-IDX)
050600               MOVE WJ-ERROR-CODE TO
050700                    WT-ORIG-ERROR-T (WT-ORIG-IDX)
050800           END-IF.
050900       1510-EXIT.
051000           EXIT.
051100      *
051200       1600-PRINT-HEADINGS.
051300           MOVE "H" TO WK-RW-FUNCTION-CODE
051400           PERFORM 9000-CALL-RPTWRT
051600           MOVE WK-RW-PRINT-LINE TO FO-RPT-RECORD
051700           WRITE FO-RPT-RECORD
051800           MOVE "C" TO WK-RW-FUNCTION-CODE
051900           PERFORM 9000-CALL-RPTWRT
052000           MOVE WK-RW-PRINT-LINE TO FO-RPT-RECORD
052100           WRITE FO-RPT-RECORD.
052200       1600-EXIT.
052300           EXIT.
052400      *
052500       2000-PROCESS-REQUESTS.
052600           PERFORM 2010-READ-TRAN-REQUEST
052700           PERFORM 2020-HANDLE-ONE-REQUEST
052800               UNTIL WK-TRANFILE-EOF.
052900       2000-EXIT.
053000           EXIT.
053100      *
053200       2010-READ-TRAN-REQUEST.
053300           READ TRANFILE
053400               AT END SET WK-TRANFILE-EOF TO TRUE
053500           END-READ.
053600       2010-EXIT.
053700           EXIT.
053800      *
053900       2020-HANDLE-ONE-REQUEST.
054000           ADD 1 TO WK-REQUEST-COUNT
054100           EVALUATE TRUE
054200               WHEN WQ-TYPE-NEW-ACCT
054300                   PERFORM 2100-EDIT-NEW-ACCT
054400               WHEN WQ-TYPE-DEL-ACCT
054500                   PERFORM 2200-EDIT-DEL-ACCT
054600               WHEN WQ-TYPE-USE
054700                   PERFORM 2300-EDIT-USE
054800               WHEN WQ-TYPE-CANCEL
054900                   PERFORM 2400-EDIT-CANCEL
055000               WHEN WQ-TYPE-QUERY
055100                   PERFORM 2500-EDIT-QUERY
055200               WHEN OTHER
055300                   PERFORM 2900-BAD-REQUEST-TYPE
055400           END-EVALUATE
055500           PERFORM 2010-READ-TRAN-REQUEST.
055600       2020-EXIT.
055700           EXIT.
055800      *
055900       2100-EDIT-NEW-ACCT.
056000           MOVE SPACES TO WK-AU-NEW-ACCT-NUMBER
056100           CALL "ACCTUPDT" USING WQ-TYPE
056200                                 WQ-USER-ID
056300                                 WQ-ACCT-NUMBER
056400                                 WQ-AMOUNT
056500                                 WQ-DATE
056600                                 WT-USER-TABLE
056700                                 WT-ACCT-TABLE
056800                                 WK-CALL-RETURN-CODE
056900                                 WK-AU-NEW-ACCT-NUMBER
057000           IF WE-OK
057100               ADD 1 TO WC-ACCTS-CREATED
057200               MOVE "NEW " TO WK-RW-DET-TYPE
057300               MOVE WK-AU-NEW-ACCT-NUMBER TO
057400                    WK-RW-DET-ACCT-NUMBER
057500               MOVE WQ-AMOUNT TO WK-RW-DET-AMOUNT
057600               MOVE "S" TO WK-RW-DET-RESULT
057700               MOVE SPACES TO WK-RW-DET-ERROR-CODE
057800               MOVE WQ-AMOUNT TO WK-RW-DET-BALANCE
057900               PERFORM 3100-PRINT-DETAIL-LINE
058000               PERFORM 2150-LIST-USER-ACCOUNTS
058100           ELSE
058200               ADD 1 TO WC-FAILED-COUNT
058300               PERFORM 5000-GET-ERROR-TEXT
058400               MOVE "NEW " TO WK-RW-DET-TYPE
058500               MOVE SPACES TO WK-RW-DET-ACCT-NUMBER
058600               MOVE WQ-AMOUNT TO WK-RW-DET-AMOUNT
058700               MOVE "F" TO WK-RW-DET-RESULT
058800               MOVE WK-ERROR-TEXT-OUT TO
058900                    WK-RW-DET-ERROR-CODE
059000               MOVE ZERO TO WK-RW-DET-BALANCE
059100               PERFORM 3100-PRINT-DETAIL-LINE
059200           END-IF.
059300       2100-EXIT.
059400           EXIT.
059500      *
059600       2150-LIST-USER-ACCOUNTS.
059700           CALL "ACCTLIST" USING WQ-USER-ID
059800                                 WT-USER-TABLE
059900                                 WT-ACCT-TABLE
060000                                 WK-CALL-RETURN-CODE
060100                                 WK-AL-MATCH-COUNT
060200                                 WK-AL-MATCH-TABLE
060300           IF WE-OK
060400               PERFORM 2160-PRINT-ONE-LISTING
060500                   VARYING WK-AL-IDX FROM 1 BY 1
060600                   UNTIL WK-AL-IDX > WK-AL-MATCH-COUNT
060700           END-IF.
060800       2150-EXIT.
060900           EXIT.
061000      *
061100       2160-PRINT-ONE-LISTING.
061200           MOVE "LIST" TO WK-RW-DET-TYPE
061300           MOVE WK-AL-ACCT-NUMBER (WK-AL-IDX) TO
061400                WK-RW-DET-ACCT-NUMBER
061500           MOVE ZERO TO WK-RW-DET-AMOUNT
061600           MOVE SPACES TO WK-RW-DET-RESULT
061700           MOVE SPACES TO WK-RW-DET-ERROR-CODE
061800           MOVE WK-AL-BALANCE (WK-AL-IDX) TO
061900                WK-RW-DET-BALANCE
062000           PERFORM 3100-PRINT-DETAIL-LINE.
062100       2160-EXIT.
062200           EXIT.
062300      *
062400       2200-EDIT-DEL-ACCT.
062500           MOVE SPACES TO WK-AU-NEW-ACCT-NUMBER
062600           CALL "ACCTUPDT" USING WQ-TYPE
062700                                 WQ-USER-ID
062800                                 WQ-ACCT-NUMBER
062900                                 WQ-AMOUNT
063000                                 WQ-DATE
063100                                 WT-USER-TABLE
063200                                 WT-ACCT-TABLE
063300                                 WK-CALL-RETURN-CODE
063400                                 WK-AU-NEW-ACCT-NUMBER
063500           MOVE "DEL " TO WK-RW-DET-TYPE
063600           MOVE WQ-ACCT-NUMBER TO WK-RW-DET-ACCT-NUMBER
063700           MOVE ZERO TO WK-RW-DET-AMOUNT
063800           IF WE-OK
063900               ADD 1 TO WC-ACCTS-CLOSED
064000               MOVE "S" TO WK-RW-DET-RESULT
064100               MOVE SPACES TO WK-RW-DET-ERROR-CODE
064200           ELSE
064300               ADD 1 TO WC-FAILED-COUNT
064400               PERFORM 5000-GET-ERROR-TEXT
064500               MOVE "F" TO WK-RW-DET-RESULT
064600               MOVE WK-ERROR-TEXT-OUT TO
064700                    WK-RW-DET-ERROR-CODE
064800           END-IF
064900           MOVE ZERO TO WK-RW-DET-BALANCE
065000           PERFORM 3100-PRINT-DETAIL-LINE.
065100       2200-EXIT.
065200           EXIT.
065300      *
065400       2300-EDIT-USE.
065500           MOVE "N" TO WK-TU-ACCT-FOUND-SW
065600           MOVE ZERO TO WK-TU-NEW-BALANCE
065700           CALL "TRANUSE" USING WQ-USER-ID
065800                                WQ-ACCT-NUMBER
065900                                WQ-AMOUNT
066000                                WT-USER-TABLE
066100                                WT-ACCT-TABLE
066200                                WK-CALL-RETURN-CODE
066300                                WK-TU-ACCT-FOUND-SW
066400                                WK-TU-NEW-BALANCE
066500           IF WK-TU-ACCT-FOUND
066600               PERFORM 2310-USE-JOURNAL-ENTRY
066700           ELSE
066800               ADD 1 TO WC-FAILED-COUNT
066900               PERFORM 5000-GET-ERROR-TEXT
067000               MOVE "USE " TO WK-RW-DET-TYPE
067100               MOVE WQ-ACCT-NUMBER TO
067200                    WK-RW-DET-ACCT-NUMBER
067300               MOVE WQ-AMOUNT TO WK-RW-DET-AMOUNT
067400               MOVE "F" TO WK-RW-DET-RESULT
067500               MOVE WK-ERROR-TEXT-OUT TO
067600                    WK-RW-DET-ERROR-CODE
067700               MOVE ZERO TO WK-RW-DET-BALANCE
067800               PERFORM 3100-PRINT-DETAIL-LINE
067900           END-IF.
068000       2300-EXIT.
068100           EXIT.
068200      *
068300       2310-USE-JOURNAL-ENTRY.
068400           MOVE "USE   " TO FO-JRNL-TYPE
068500           MOVE WQ-ACCT-NUMBER TO FO-JRNL-ACCT-NUMBER
068600           MOVE WQ-AMOUNT TO FO-JRNL-AMOUNT
068700           MOVE WK-TU-NEW-BALANCE TO FO-JRNL-BALANCE
068800           MOVE WQ-DATE TO FO-JRNL-DATE
068900           IF WE-OK
069000               ADD 1 TO WC-USE-COUNT
069100               ADD WQ-AMOUNT TO WC-USE-AMOUNT
069200               MOVE "S" TO FO-JRNL-RESULT
069300               MOVE SPACES TO FO-JRNL-ERROR-CODE
069400           ELSE
069500               ADD 1 TO WC-FAILED-COUNT
069600               PERFORM 5000-GET-ERROR-TEXT
069700               MOVE "F" TO FO-JRNL-RESULT
069800               MOVE WK-ERROR-TEXT-OUT TO FO-JRNL-ERROR-CODE
069900           END-IF
070000           PERFORM 3000-WRITE-JOURNAL-ENTRY
070100           MOVE "USE " TO WK-RW-DET-TYPE
070200           MOVE FO-JRNL-ACCT-NUMBER TO WK-RW-DET-ACCT-NUMBER
070300           MOVE FO-JRNL-AMOUNT TO WK-RW-DET-AMOUNT
070400           MOVE FO-JRNL-RESULT TO WK-RW-DET-RESULT
070500           MOVE FO-JRNL-ERROR-CODE TO WK-RW-DET-ERROR-CODE
070600           MOVE FO-JRNL-BALANCE TO WK-RW-DET-BALANCE
070700           PERFORM 3100-PRINT-DETAIL-LINE.
070800       2310-EXIT.
070900           EXIT.
071000      *
071100       2400-EDIT-CANCEL.
071200           MOVE "N" TO WK-TC-ACCT-FOUND-SW
071300           MOVE ZERO TO WK-TC-NEW-BALANCE
071400           CALL "TRANCXL" USING WQ-ORIG-TRANS-ID
071500                                WQ-ACCT-NUMBER
071600                                WQ-AMOUNT
071700                                WQ-DATE
071800                                WT-ACCT-TABLE
071900                                WT-ORIG-TABLE
072000                                WK-CALL-RETURN-CODE
072100                                WK-TC-ACCT-FOUND-SW
072200                                WK-TC-NEW-BALANCE
072300           IF WK-TC-ACCT-FOUND
072400               PERFORM 2410-CANCEL-JOURNAL-ENTRY
072500           ELSE
072600               ADD 1 TO WC-FAILED-COUNT
072700               PERFORM 5000-GET-ERROR-TEXT
072800               MOVE "CXL " TO WK-RW-DET-TYPE
072900               MOVE WQ-ACCT-NUMBER TO
073000                    WK-RW-DET-ACCT-NUMBER
073100               MOVE WQ-AMOUNT TO WK-RW-DET-AMOUNT
073200               MOVE "F" TO WK-RW-DET-RESULT
073300               MOVE WK-ERROR-TEXT-OUT TO
073400                    WK-RW-DET-ERROR-CODE
073500               MOVE ZERO TO WK-RW-DET-BALANCE
073600               PERFORM 3100-PRINT-DETAIL-LINE
073700           END-IF.
073800       2400-EXIT.
073900           EXIT.
074000      *
074100       2410-CANCEL-JOURNAL-ENTRY.
074200           MOVE "CANCEL" TO FO-JRNL-TYPE
074300           MOVE WQ-ACCT-NUMBER TO FO-JRNL-ACCT-NUMBER
074400           MOVE WQ-AMOUNT TO FO-JRNL-AMOUNT
074500           MOVE WK-TC-NEW-BALANCE TO FO-JRNL-BALANCE
074600           MOVE WQ-DATE TO FO-JRNL-DATE
074700           IF WE-OK
074800               ADD 1 TO WC-CANCEL-COUNT
074900               ADD WQ-AMOUNT TO WC-CANCEL-AMOUNT
075000               MOVE "S" TO FO-JRNL-RESULT
075100               MOVE SPACES TO FO-JRNL-ERROR-CODE
075200           ELSE
075300               ADD 1 TO WC-FAILED-COUNT
075400               PERFORM 5000-GET-ERROR-TEXT
075500               MOVE "F" TO FO-JRNL-RESULT
075600               MOVE WK-ERROR-TEXT-OUT TO FO-JRNL-ERROR-CODE
075700           END-IF
075800           PERFORM 3000-WRITE-JOURNAL-ENTRY
075900           MOVE "CXL " TO WK-RW-DET-TYPE
076000           MOVE FO-JRNL-ACCT-NUMBER TO WK-RW-DET-ACCT-NUMBER
076100           MOVE FO-JRNL-AMOUNT TO WK-RW-DET-AMOUNT
076200           MOVE FO-JRNL-RESULT TO WK-RW-DET-RESULT
076300           MOVE FO-JRNL-ERROR-CODE TO WK-RW-DET-ERROR-CODE
076400           MOVE FO-JRNL-BALANCE TO WK-RW-DET-BALANCE
076500           PERFORM 3100-PRINT-DETAIL-LINE.
076600       2410-EXIT.
076700           EXIT.
076800      *
076900       2500-EDIT-QUERY.
077000           SET WK-TQ-FOUND-SW TO "N"
077100           CALL "TRANQRY" USING WQ-ORIG-TRANS-ID
077200                                WT-ORIG-TABLE
077300                                WK-TQ-FOUND-SW
077400                                WK-TQ-OUT-TYPE
077500                                WK-TQ-OUT-RESULT
077600                                WK-TQ-OUT-ACCT-NUMBER
077700                                WK-TQ-OUT-AMOUNT
077800                                WK-TQ-OUT-BALANCE
077900                                WK-TQ-OUT-DATE
078000           MOVE "QRY " TO WK-RW-DET-TYPE
078100           IF WK-TQ-FOUND
078200               MOVE WK-TQ-OUT-ACCT-NUMBER TO
078300                    WK-RW-DET-ACCT-NUMBER
078400               MOVE WK-TQ-OUT-AMOUNT TO WK-RW-DET-AMOUNT
078500               MOVE WK-TQ-OUT-RESULT TO WK-RW-DET-RESULT
078600               MOVE SPACES TO WK-RW-DET-ERROR-CODE
078700               MOVE WK-TQ-OUT-BALANCE TO
078800                    WK-RW-DET-BALANCE
078900           ELSE
079000               ADD 1 TO WC-FAILED-COUNT
079100               MOVE SPACES TO WK-RW-DET-ACCT-NUMBER
079200               MOVE ZERO TO WK-RW-DET-AMOUNT
079300               MOVE "F" TO WK-RW-DET-RESULT
079400               MOVE "TRANSACTION_NOT_FOUND" TO
079500                    WK-RW-DET-ERROR-CODE
079600               MOVE ZERO TO WK-RW-DET-BALANCE
079700           END-IF
079800           PERFORM 3100-PRINT-DETAIL-LINE.
079900       2500-EXIT.
080000           EXIT.
080100      *
080200       2900-BAD-REQUEST-TYPE.
080300           ADD 1 TO WC-FAILED-COUNT
080400           MOVE "REJ " TO WK-RW-DET-TYPE
080500           MOVE WQ-ACCT-NUMBER TO WK-RW-DET-ACCT-NUMBER
080600           MOVE WQ-AMOUNT TO WK-RW-DET-AMOUNT
080700           MOVE "F" TO WK-RW-DET-RESULT
080800           MOVE "INVALID_REQUEST" TO WK-RW-DET-ERROR-CODE
080900           MOVE ZERO TO WK-RW-DET-BALANCE
081000           PERFORM 3100-PRINT-DETAIL-LINE.
081100       2900-EXIT.
081200           EXIT.
081300      *
081400       3000-WRITE-JOURNAL-ENTRY.
081500           ADD 1 TO WC-TRANS-SEQ
081600           MOVE WC-RUN-DATE-WHOLE TO WK-TRANS-ID-DATE
081700           MOVE WC-TRANS-SEQ TO WK-TRANS-ID-SEQ
081800           MOVE WK-TRANS-ID-WHOLE TO FO-JRNL-TRANS-ID
081900           WRITE FO-JRNL-RECORD.
082100       3000-EXIT.
082200           EXIT.
082300      *
082400       3100-PRINT-DETAIL-LINE.
082500           MOVE "D" TO WK-RW-FUNCTION-CODE
082600           PERFORM 9000-CALL-RPTWRT
082700           MOVE WK-RW-PRINT-LINE TO FO-RPT-RECORD
082800           WRITE FO-RPT-RECORD.
082900       3100-EXIT.
083000           EXIT.
083100      *
083200       4000-FINALIZE-RUN.
083300           PERFORM 4100-REWRITE-ACCT-MASTER
083400           PERFORM 4200-PRINT-TOTALS
083500           PERFORM 4300-CLOSE-FILES.
083600       4000-EXIT.
083700           EXIT.
083800      *
083900       4100-REWRITE-ACCT-MASTER.
084000           MOVE ZERO TO WC-BALANCE-GRAND-TOTAL
084100           PERFORM 4110-REWRITE-ONE-ACCOUNT
084200               VARYING WK-BAL-SUB FROM 1 BY 1
084300               UNTIL WK-BAL-SUB > WT-ACCT-COUNT.
084400       4100-EXIT.
084500           EXIT.
084600      *
084700       4110-REWRITE-ONE-ACCOUNT.
084800           SET WT-ACCT-IDX TO WK-BAL-SUB
084900           MOVE WT-ACCT-NUMBER-T (WT-ACCT-IDX) TO
085000                FO-ACCT-NUMBER
085100           MOVE WT-ACCT-USER-ID-T (WT-ACCT-IDX) TO
085200                FO-ACCT-USER-ID
085300           MOVE WT-ACCT-STATUS-T (WT-ACCT-IDX) TO
085400                FO-ACCT-STATUS
085500           MOVE WT-ACCT-BALANCE-T (WT-ACCT-IDX) TO
085600                FO-ACCT-BALANCE
085700           MOVE WT-ACCT-REGDATE-T (WT-ACCT-IDX) TO
085800                FO-ACCT-REG-DATE
085900           MOVE WT-ACCT-UNREGDATE-T (WT-ACCT-IDX) TO
086000                FO-ACCT-UNREG-DATE
086100           WRITE FO-ACCT-RECORD
086200           ADD WT-ACCT-BALANCE-T (WT-ACCT-IDX) TO
086300                WC-BALANCE-GRAND-TOTAL.
086400       4110-EXIT.
086500           EXIT.
086600      *
086700       4200-PRINT-TOTALS.
086800           MOVE "SUCCESSFUL USE TRANSACTIONS" TO
086900                WK-RW-TOT-LABEL
087000           MOVE WC-USE-COUNT TO WK-RW-TOT-COUNT
087100           MOVE WC-USE-AMOUNT TO WK-RW-TOT-AMOUNT
087200           PERFORM 4210-PRINT-ONE-TOTAL
087300           MOVE "SUCCESSFUL CANCEL TRANSACTIONS" TO
087400                WK-RW-TOT-LABEL
087500           MOVE WC-CANCEL-COUNT TO WK-RW-TOT-COUNT
087600           MOVE WC-CANCEL-AMOUNT TO WK-RW-TOT-AMOUNT
087700           PERFORM 4210-PRINT-ONE-TOTAL
087800           MOVE "FAILED / REJECTED REQUESTS" TO
087900                WK-RW-TOT-LABEL
088000           MOVE WC-FAILED-COUNT TO WK-RW-TOT-COUNT
088100           MOVE ZERO TO WK-RW-TOT-AMOUNT
088200           PERFORM 4210-PRINT-ONE-TOTAL
088300           MOVE "ACCOUNTS CREATED" TO WK-RW-TOT-LABEL
088400           MOVE WC-ACCTS-CREATED TO WK-RW-TOT-COUNT
088500           MOVE ZERO TO WK-RW-TOT-AMOUNT
088600           PERFORM 4210-PRINT-ONE-TOTAL
088700           MOVE "ACCOUNTS CLOSED" TO WK-RW-TOT-LABEL
088800           MOVE WC-ACCTS-CLOSED TO WK-RW-TOT-COUNT
088900           MOVE ZERO TO WK-RW-TOT-AMOUNT
089000           PERFORM 4210-PRINT-ONE-TOTAL
089100           MOVE "GRAND TOTAL ALL ACCOUNT BALANCES" TO
089200                WK-RW-TOT-LABEL
089300           MOVE WT-ACCT-COUNT TO WK-RW-TOT-COUNT
089400           MOVE WC-BALANCE-GRAND-TOTAL TO WK-RW-TOT-AMOUNT
089500           PERFORM 4210-PRINT-ONE-TOTAL.
089600       4200-EXIT.
089700           EXIT.
089800      *
089900       4210-PRINT-ONE-TOTAL.
090000           MOVE "T" TO WK-RW-FUNCTION-CODE
090100           PERFORM 9000-CALL-RPTWRT
090200           MOVE WK-RW-PRINT-LINE TO FO-RPT-RECORD
090300           WRITE FO-RPT-RECORD.
090400       4210-EXIT.
090500           EXIT.
090600      *
090700       4300-CLOSE-FILES.
090800           CLOSE USERFILE
090900                 ACCTFILE
091000                 TRANFILE
091100                 ORIGTRAN
091200                 ACCTOUT
091300                 TRANJRNL
091400                 RPTFILE.
091500       4300-EXIT.
091600           EXIT.
091700      *
091800       5000-GET-ERROR-TEXT.
091900           MOVE SPACES TO WK-ERROR-TEXT-OUT
091920           SET WL-ERR-IDX TO 1
091940           SEARCH WL-ERROR-ENTRY
091960               AT END
091970                   CONTINUE
092000               WHEN WL-ERROR-NUM (WL-ERR-IDX) =
092010                    WK-CALL-RETURN-CODE
092100                   MOVE WL-ERROR-TEXT (WL-ERR-IDX) TO
092200                        WK-ERROR-TEXT-OUT
092210           END-SEARCH.
092300       5000-EXIT.
092400           EXIT.
092500      *
092600       9000-CALL-RPTWRT.
092700           CALL "RPTWRT" USING WK-RW-FUNCTION-CODE
092800                               WC-RUN-DATE-WHOLE
092900                               WK-RW-DET-TYPE
093000                               WK-RW-DET-ACCT-NUMBER
093100                               WK-RW-DET-AMOUNT
093200                               WK-RW-DET-RESULT
093300                               WK-RW-DET-ERROR-CODE
093400                               WK-RW-DET-BALANCE
093500                               WK-RW-TOT-LABEL
093600                               WK-RW-TOT-COUNT
093700                               WK-RW-TOT-AMOUNT
093800                               WK-RW-PRINT-LINE
093900                               WK-RW-RETURN-CODE.
094000       9000-EXIT.
094100           EXIT.
