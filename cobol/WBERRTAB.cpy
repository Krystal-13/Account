000100      *****************************************************
000200      * WBERRTAB  --  REJECT REASON CATALOGUE
000300      *
000400      * ONE 88-LEVEL PER BUSINESS ERROR CODE THE SUITE CAN
000500      * RAISE.  EACH PROGRAM COPIES THIS MEMBER REPLACING
000600      * THE PSEUDO-TEXT ==WE-RETURN-CODE== WITH ITS OWN
000700      * WORKING-STORAGE FIELD NAME, THE SAME COPY REPLACING
000800      * HABIT USED ON EVERY SHARED MEMBER IN THIS SUITE.
000810      * MOVE THE MATCHING
000900      * 88-LEVEL LITERAL (WBERRTAB-LITERAL TABLE FURTHER
001000      * DOWN) INTO THE JOURNAL / REPORT ERROR-CODE FIELD.
001100      *****************************************************
001200      *  1985-04-02  RPB  TKT#0129  ORIGINAL CATALOGUE --
001300      *                             SIX CODES.
001400      *  1990-07-22  RPB  TKT#0233  ADDED THE DELETE-ACCOUNT
001500      *                             CODES.
001600      *  1992-09-30  RPB  TKT#0261  ADDED THE CANCEL CODES.
001700      *****************************************************
001800       01  ==WE-RETURN-CODE==          PIC S9(04) COMP.
001900           88  WE-OK                       VALUE 00.
002000           88  WE-USER-NOT-FOUND           VALUE 01.
002100           88  WE-ACCOUNT-NOT-FOUND        VALUE 02.
002200           88  WE-USER-ACCT-UN-MATCH       VALUE 03.
002300           88  WE-ACCT-ALREADY-UNREG       VALUE 04.
002400           88  WE-BALANCE-NOT-EMPTY        VALUE 05.
002500           88  WE-MAX-ACCT-PER-USER        VALUE 06.
002600           88  WE-AMOUNT-EXCEED-BAL        VALUE 07.
002700           88  WE-TRANS-NOT-FOUND          VALUE 08.
002800           88  WE-TRANS-ACCT-UN-MATCH      VALUE 09.
002900           88  WE-CANCEL-MUST-FULLY        VALUE 10.
003000           88  WE-TOO-OLD-TO-CANCEL        VALUE 11.
003100           88  WE-INVALID-REQUEST          VALUE 12.
