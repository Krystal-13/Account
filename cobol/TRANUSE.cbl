000100      *	(c) 1996-2003 UNION STATE BANKCARD SERVICES, INC.
000200      *	All Rights Reserved
000300      *
000400      *	THIS IS UNPUBLISHED PROPRIETARY
000500      *	SOURCE CODE OF UNION STATE BANKCARD SERVICES, INC.
000600      *	The copyright notice above does not
000700      *	evidence any actual or intended
000800      *	publication of such source code.
000900      *
001000      * #ident	"@(#) apps/POINTS/TRANUSE.cbl	$Revision: 1.7 $"
001100      *
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.    TRANUSE.
001400       AUTHOR.        R P BEALE.
001500       INSTALLATION.  UNION STATE BANKCARD SERVICES - BATCH.
001600       DATE-WRITTEN.  04/02/1985.
001700       DATE-COMPILED.
001800       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900      *****************************************************
002000      *CHANGE LOG
002100      *****************************************************
002200      *  04/02/85  RPB  TKT#0129  ORIGINAL.  VALIDATES AND
002300      *                 APPLIES A USE-BALANCE (DEBIT)
002400      *                 REQUEST.  THE USUAL "READ FOR
002500      *                 UPDATE, APPLY CHANGE, REWRITE" SHAPE
002600      *                 -- THE ACCOUNT ROW LIVES IN THE
002700      *                 TABLE BANKDRV PASSES IN, NOT ON AN
002800      *                 INDEXED FILE, SO THE "REWRITE" HERE
002900      *                 IS JUST UPDATING THE TABLE ENTRY IN
003000      *                 PLACE.
003100      *  07/22/90  RPB  TKT#0233  ADDED THE ACCOUNT-STATUS
003200      *                 CHECK (STEP 4) -- AN UNREGISTERED
003300      *                 ACCOUNT WAS BEING DEBITED.
003400      *  11/02/98  JCL  TKT#0402  Y2K SWEEP -- NO DATE MATH
003500      *                 IN THIS MODULE, NO CHANGE REQUIRED.
003600      *  02/18/03  MHF  TKT#0588  REVIEWED FOR THE FEE
003700      *                 SCHEDULE PROJECT (NEVER BUILT).  NO
003800      *                 CHANGE REQUIRED.
003900      *****************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-4381.
004300       OBJECT-COMPUTER.  IBM-4381.
004400       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004500      *
004600       DATA DIVISION.
004700       WORKING-STORAGE SECTION.
004800       COPY WBERRTAB REPLACING ==WE-RETURN-CODE== BY
004900                                ==TU-RETURN-CODE==.
005000       01  WK-USE-COUNT            PIC S9(07) COMP VALUE ZERO.
005100      *****************************************************
005200      * SAME "FOUND / NOT-FOUND" DEVICE USED SHOP-WIDE,
005210      * RECAST HERE AS AN 88 ON A ONE-BYTE SWITCH.
005300      *****************************************************
005400       01  WK-USER-SWITCH          PIC X(01) VALUE "N".
005500           88  WK-USER-FOUND           VALUE "Y".
005600           88  WK-USER-NOT-FOUND       VALUE "N".
005610      *****************************************************
005620      * PLAIN-TEXT VIEW OF THE SAME BYTE, SAME DEVICE TRANQRY
005630      * KEEPS OVER WK-RESULT-WORK, SO A ONE-OFF DISPLAY DURING
005640      * TESTING DOES NOT HAVE TO REDEFINE THE SWITCH ITSELF.
005650      *****************************************************
005660       01  WK-USER-SWITCH-TEXT REDEFINES WK-USER-SWITCH
005670                                       PIC X(01).
005700      *****************************************************
005800      * BALANCE-BEFORE, BROKEN OUT SO THE OVER-LIMIT CHECK
005900      * CAN LOOK AT THE MAGNITUDE SEPARATELY FROM THE SIGN
006000      * -- SEE 2050-CHECK-BALANCE.
006100      *****************************************************
006200       01  WK-BALANCE-WORK.
006300           05  WK-BALANCE-BEFORE   PIC S9(13).
006400       01  WK-BALANCE-AFTER-GRP REDEFINES WK-BALANCE-WORK.
006500           05  WK-BALANCE-AFTER    PIC S9(13).
006600      *****************************************************
006700      * SELF-IDENTIFYING LITERAL, SAME DEVICE AS RPTWRT.
006800      *****************************************************
006900       01  WK-MODULE-ID-LIT            PIC X(04) VALUE "TU01".
007000       01  WK-MODULE-ID-BRK REDEFINES WK-MODULE-ID-LIT.
007100           05  WK-MODULE-ID-PREFIX     PIC X(02).
007200           05  WK-MODULE-ID-VERSION    PIC X(02).
007210      *****************************************************
007220      * SAME OK / NOT-OK 77-LEVEL DEVICE THIS SHOP HAS
007230      * ALWAYS USED FOR A YES-NO SUBROUTINE RESULT, HELD
007240      * HERE FOR THE MODULE-ID SANITY CHECK BELOW.
007250      *****************************************************
007260       77  WK-MODULE-ID-VALID          PIC S9(9) COMP-5
007265                                        VALUE 1.
007270       77  WK-MODULE-ID-INVALID        PIC S9(9) COMP-5
007275                                        VALUE 2.
007280       77  WK-MODULE-ID-RESULT         PIC S9(9) COMP-5
007290                                        VALUE ZERO.
007300      *
007400       LINKAGE SECTION.
007500       01  TU-REQ-USER-ID              PIC 9(10).
007600       01  TU-REQ-ACCT-NUMBER          PIC X(10).
007700       01  TU-REQ-AMOUNT               PIC S9(13).
007800       COPY WBTABLES.
007900       01  TU-ACCOUNT-FOUND-SWITCH     PIC X(01).
008000           88  TU-ACCOUNT-WAS-FOUND        VALUE "Y".
008100           88  TU-ACCOUNT-WAS-NOT-FOUND    VALUE "N".
008200       01  TU-NEW-BALANCE              PIC S9(13).
008300      *****************************************************
008400       PROCEDURE DIVISION USING TU-REQ-USER-ID
008500                                TU-REQ-ACCT-NUMBER
008600                                TU-REQ-AMOUNT
008700                                WT-USER-TABLE
008800                                WT-ACCT-TABLE
008900                                TU-RETURN-CODE
009000                                TU-ACCOUNT-FOUND-SWITCH
009100                                TU-NEW-BALANCE.
009200      *
009300       2000-PROCESS-USE.
009400           ADD 1 TO WK-USE-COUNT
009500           SET WE-OK TO TRUE
009600           SET WK-USER-NOT-FOUND TO TRUE
009700           SET TU-ACCOUNT-WAS-NOT-FOUND TO TRUE
009800           MOVE ZERO TO TU-NEW-BALANCE
009801           IF WK-MODULE-ID-PREFIX = "TU"
009810               MOVE WK-MODULE-ID-VALID TO WK-MODULE-ID-RESULT
009820           ELSE
009830               MOVE WK-MODULE-ID-INVALID TO WK-MODULE-ID-RESULT
009840           END-IF
009850           IF WK-MODULE-ID-RESULT = WK-MODULE-ID-INVALID
009860               SET WE-INVALID-REQUEST TO TRUE
009870               GO TO 2000-EXIT
009880           END-IF
009900           PERFORM 2010-CHECK-USER THRU 2010-EXIT
010000           IF WE-OK
010100               PERFORM 2020-CHECK-ACCOUNT THRU 2020-EXIT
010200           END-IF
010300           IF WE-OK
010400               PERFORM 2030-CHECK-OWNERSHIP
010500           END-IF
010600           IF WE-OK
010700               PERFORM 2040-CHECK-STATUS
010800           END-IF
010900           IF WE-OK
011000               PERFORM 2050-CHECK-BALANCE
011100           END-IF
011200           IF WE-OK
011300               PERFORM 2060-APPLY-DEBIT
011400           END-IF.
011500       2000-EXIT.
011600           EXIT PROGRAM.
011700      *
011800       2010-CHECK-USER.
011900           IF WT-USER-COUNT = ZERO
012000               GO TO 2010-EXIT
012100           END-IF
012200           SET WT-USER-IDX TO 1
012300           SEARCH WT-USER-ENTRY
012400               AT END CONTINUE
012500               WHEN WT-USER-ID-T (WT-USER-IDX) =
012600                    TU-REQ-USER-ID
012700                   SET WK-USER-FOUND TO TRUE
012800           END-SEARCH
012900           IF WK-USER-NOT-FOUND
013000               SET WE-USER-NOT-FOUND TO TRUE
013100           END-IF.
013200       2010-EXIT.
013300           EXIT.
013400      *
013500       2020-CHECK-ACCOUNT.
013600           IF WT-ACCT-COUNT = ZERO
013700               SET WE-ACCOUNT-NOT-FOUND TO TRUE
013800               GO TO 2020-EXIT
013900           END-IF
014000           SET WT-ACCT-IDX TO 1
014100           SEARCH WT-ACCT-ENTRY
014200               AT END
014300                   SET WE-ACCOUNT-NOT-FOUND TO TRUE
014400               WHEN WT-ACCT-NUMBER-T (WT-ACCT-IDX) =
014500                    TU-REQ-ACCT-NUMBER
014600                   SET TU-ACCOUNT-WAS-FOUND TO TRUE
014700           END-SEARCH.
014800       2020-EXIT.
014900           EXIT.
015000      *
015100       2030-CHECK-OWNERSHIP.
015200           IF WT-ACCT-USER-ID-T (WT-ACCT-IDX) NOT =
015300              TU-REQ-USER-ID
015400               SET WE-USER-ACCT-UN-MATCH TO TRUE
015500           END-IF.
015600       2030-EXIT.
015700           EXIT.
015800      *
015900       2040-CHECK-STATUS.
016000           IF WT-STATUS-UNREG-T (WT-ACCT-IDX)
016100               SET WE-ACCT-ALREADY-UNREG TO TRUE
016200           END-IF.
016300       2040-EXIT.
016400           EXIT.
016500      *
016600       2050-CHECK-BALANCE.
016700           MOVE WT-ACCT-BALANCE-T (WT-ACCT-IDX)
016800                                        TO WK-BALANCE-BEFORE
016900           MOVE WK-BALANCE-BEFORE TO TU-NEW-BALANCE
017000           IF TU-REQ-AMOUNT > WK-BALANCE-BEFORE
017100               SET WE-AMOUNT-EXCEED-BAL TO TRUE
017200           END-IF.
017300       2050-EXIT.
017400           EXIT.
017500      *
017600       2060-APPLY-DEBIT.
017700           COMPUTE WK-BALANCE-AFTER =
017800               WK-BALANCE-BEFORE - TU-REQ-AMOUNT
017900           MOVE WK-BALANCE-AFTER TO
018000                WT-ACCT-BALANCE-T (WT-ACCT-IDX)
018100           MOVE WK-BALANCE-AFTER TO TU-NEW-BALANCE.
018200       2060-EXIT.
018300           EXIT.
