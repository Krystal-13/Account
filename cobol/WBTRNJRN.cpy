000100      *****************************************************
000200      * WBTRNJRN  --  TRANSACTION JOURNAL RECORD
000300      *
000400      * ONE ENTRY PER TRANSACTION ATTEMPT -- SUCCESSFUL OR
000500      * FAILED.  WRITTEN BY TRANUSE / TRANCXL IN WRITE
000600      * ORDER ON TRANJRNL.  THE SAME LAYOUT IS READ BACK,
000700      * KEYED LOGICALLY BY WJ-TRANS-ID, AS ORIGTRAN WHEN A
000800      * CANCEL OR QUERY NEEDS TO FIND AN EARLIER ENTRY --
000900      * SEE TRANQRY.
001000      *****************************************************
001100      *  1985-04-02  RPB  TKT#0129  ORIGINAL LAYOUT.
001200      *  1992-09-30  RPB  TKT#0261  CANCEL PROCESSING ADDED
001300      *                             -- WJ-TYPE WIDENED TO
001400      *                             HOLD "CANCEL" AS WELL AS
001500      *                             "USE".
001600      *  1998-11-02  JCL  TKT#0402  Y2K DATE PROJECT --
001700      *                             CONFIRMED WJ-DATE WAS
001800      *                             ALREADY CCYYMMDD, NO
001900      *                             CHANGE NEEDED.
002000      *****************************************************
002100       01  WJ-TRAN-JOURNAL.
002200      *-------------------------------------------------
002300      *    GENERATED UNIQUE TRANSACTION ID
002400      *-------------------------------------------------
002500           05  WJ-TRANS-ID             PIC X(20).
002600      *-------------------------------------------------
002700      *    'USE   ' OR 'CANCEL'
002800      *-------------------------------------------------
002900           05  WJ-TYPE                 PIC X(06).
003000               88  WJ-TYPE-USE             VALUE "USE   ".
003100               88  WJ-TYPE-CANCEL          VALUE "CANCEL".
003200      *-------------------------------------------------
003300      *    'S' SUCCESS, 'F' FAILURE
003400      *-------------------------------------------------
003500           05  WJ-RESULT               PIC X(01).
003600               88  WJ-RESULT-SUCCESS       VALUE "S".
003700               88  WJ-RESULT-FAILURE       VALUE "F".
003800           05  WJ-ACCT-NUMBER          PIC X(10).
003900           05  WJ-AMOUNT               PIC S9(13).
004000           05  WJ-BALANCE-SNAPSHOT     PIC S9(13).
004100           05  WJ-DATE                 PIC 9(08).
004200      *-------------------------------------------------
004300      *    REJECT REASON -- SPACES ON SUCCESS.  SEE
004400      *    WBERRTAB FOR THE FULL CATALOGUE OF VALUES.
004500      *-------------------------------------------------
004600           05  WJ-ERROR-CODE           PIC X(30).
004700           05  FILLER                  PIC X(07).
