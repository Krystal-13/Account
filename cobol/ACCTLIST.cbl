000100      *	(c) 1996-2003 UNION STATE BANKCARD SERVICES, INC.
000200      *	All Rights Reserved
000300      *
000400      *	THIS IS UNPUBLISHED PROPRIETARY
000500      *	SOURCE CODE OF UNION STATE BANKCARD SERVICES, INC.
000600      *	The copyright notice above does not
000700      *	evidence any actual or intended
000800      *	publication of such source code.
000900      *
001000      * #ident	"@(#) apps/POINTS/ACCTLIST.cbl	$Revision: 1.3 $"
001100      *
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.    ACCTLIST.
001400       AUTHOR.        R P BEALE.
001500       INSTALLATION.  UNION STATE BANKCARD SERVICES - BATCH.
001600       DATE-WRITTEN.  07/22/1990.
001700       DATE-COMPILED.
001800       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900      *****************************************************
002000      *CHANGE LOG
002100      *****************************************************
002200      *  07/22/90  RPB  TKT#0233  ORIGINAL.  CALLED BY
002300      *                 BANKDRV RIGHT AFTER A NEW-ACCOUNT
002400      *                 REQUEST POSTS SUCCESSFULLY, TO PULL
002500      *                 TOGETHER THE USER'S WHOLE CURRENT
002600      *                 ACCOUNT-NUMBER-AND-BALANCE LIST FOR
002700      *                 THE REPORT.  HANDS BACK A SMALL
002800      *                 TABLE RATHER THAN CALLING RPTWRT
002900      *                 ITSELF -- BANKDRV STILL OWNS EVERY
003000      *                 REPORT LINE, THE SAME WAY IT OWNS
003100      *                 EVERY FD.
003200      *  11/02/98  JCL  TKT#0402  Y2K SWEEP -- NO DATE
003300      *                 FIELDS IN THIS PROGRAM, NO CHANGE
003400      *                 REQUIRED.
003500      *  02/18/03  MHF  TKT#0588  REVIEWED FOR THE FEE
003600      *                 SCHEDULE PROJECT (NEVER BUILT).  NO
003700      *                 CHANGE REQUIRED.
003800      *****************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-4381.
004200       OBJECT-COMPUTER.  IBM-4381.
004300       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400      *
004500       DATA DIVISION.
004600       WORKING-STORAGE SECTION.
004700       COPY WBERRTAB REPLACING ==WE-RETURN-CODE== BY
004800                                ==AL-RETURN-CODE==.
004900       01  WK-LIST-COUNT           PIC S9(07) COMP VALUE ZERO.
005000       01  WK-SCAN-SUB             PIC S9(07) COMP VALUE ZERO.
005100      *****************************************************
005200      * SAME "FOUND / NOT-FOUND" 77-LEVEL DEVICE THE OTHER
005300      * CALLED SUBPROGRAMS IN THIS SUITE USE.
005400      *****************************************************
005500       01  WK-USER-SWITCH          PIC X(01) VALUE "N".
005600           88  WK-USER-FOUND           VALUE "Y".
005700           88  WK-USER-NOT-FOUND       VALUE "N".
005710      *****************************************************
005720      * PLAIN-TEXT VIEW OF THE SAME BYTE, SAME DEVICE TRANQRY
005730      * KEEPS OVER WK-RESULT-WORK, SO A ONE-OFF DISPLAY DURING
005740      * TESTING DOES NOT HAVE TO REDEFINE THE SWITCH ITSELF.
005750      *****************************************************
005760       01  WK-USER-SWITCH-TEXT REDEFINES WK-USER-SWITCH
005770                                       PIC X(01).
005800      *****************************************************
005900      * BUILD AREA FOR ONE OUTGOING MATCH ROW, KEPT SEPARATE
006000      * FROM THE LINKAGE TABLE ENTRY SO A BAD ACCOUNT ROW ON
006100      * THE MASTER TABLE CANNOT PARTIALLY OVERLAY THE ENTRY
006200      * WE ARE ABOUT TO HAND BACK.
006300      *****************************************************
006400       01  WK-BUILD-ROW.
006500           05  WK-BUILD-ACCT-NUMBER    PIC X(10).
006600           05  WK-BUILD-BALANCE        PIC S9(13).
006700       01  WK-BUILD-ROW-X REDEFINES WK-BUILD-ROW
006800                                   PIC X(23).
006900      *****************************************************
007000      * SELF-IDENTIFYING LITERAL, SAME DEVICE AS RPTWRT.
007100      *****************************************************
007200       01  WK-MODULE-ID-LIT            PIC X(04) VALUE "AL01".
007300       01  WK-MODULE-ID-BRK REDEFINES WK-MODULE-ID-LIT.
007400           05  WK-MODULE-ID-PREFIX     PIC X(02).
007500           05  WK-MODULE-ID-VERSION    PIC X(02).
007510      *****************************************************
007520      * SAME OK / NOT-OK 77-LEVEL DEVICE THIS SHOP HAS
007530      * ALWAYS USED FOR A YES-NO SUBROUTINE RESULT, HELD
007540      * HERE FOR THE MODULE-ID SANITY CHECK BELOW.
007550      *****************************************************
007560       77  WK-MODULE-ID-VALID          PIC S9(9) COMP-5
007570                                        VALUE 1.
007580       77  WK-MODULE-ID-INVALID        PIC S9(9) COMP-5
007590                                        VALUE 2.
007595       77  WK-MODULE-ID-RESULT         PIC S9(9) COMP-5
007597                                        VALUE ZERO.
007600      *
007700       LINKAGE SECTION.
007800       01  AL-REQ-USER-ID              PIC 9(10).
007900       COPY WBTABLES.
008000       01  AL-MATCH-COUNT              PIC S9(03) COMP.
008100       01  AL-MATCH-TABLE.
008200           05  AL-MATCH-ENTRY  OCCURS 10 TIMES
008300                               INDEXED BY AL-MATCH-IDX.
008400               10  AL-MATCH-ACCT-NUMBER    PIC X(10).
008410               10  AL-MATCH-BALANCE        PIC S9(13).
008420               10  FILLER                  PIC X(04).
008600      *****************************************************
008700       PROCEDURE DIVISION USING AL-REQ-USER-ID
008800                                WT-USER-TABLE
008900                                WT-ACCT-TABLE
009000                                AL-RETURN-CODE
009100                                AL-MATCH-COUNT
009200                                AL-MATCH-TABLE.
009300      *
009400       2000-LIST-USER-ACCTS.
009500           ADD 1 TO WK-LIST-COUNT
009600           SET WE-OK TO TRUE
009700           SET WK-USER-NOT-FOUND TO TRUE
009800           MOVE ZERO TO AL-MATCH-COUNT
009900           IF WK-MODULE-ID-PREFIX = "AL"
009910               MOVE WK-MODULE-ID-VALID TO WK-MODULE-ID-RESULT
009920           ELSE
009930               MOVE WK-MODULE-ID-INVALID TO WK-MODULE-ID-RESULT
009940           END-IF
009950           IF WK-MODULE-ID-RESULT = WK-MODULE-ID-INVALID
010000               SET WE-USER-NOT-FOUND TO TRUE
010100               GO TO 2000-EXIT
010200           END-IF
010300           IF WT-USER-COUNT = ZERO
010400               SET WE-USER-NOT-FOUND TO TRUE
010500               GO TO 2000-EXIT
010600           END-IF
010700           SET WT-USER-IDX TO 1
010800           SEARCH WT-USER-ENTRY
010900               AT END
011000                   SET WE-USER-NOT-FOUND TO TRUE
011100               WHEN WT-USER-ID-T (WT-USER-IDX) =
011200                    AL-REQ-USER-ID
011300                   SET WK-USER-FOUND TO TRUE
011400           END-SEARCH
011500           IF WE-OK
011600               PERFORM 2010-SCAN-ACCOUNTS
011700           END-IF.
011800       2000-EXIT.
011900           EXIT PROGRAM.
012000      *
012100       2010-SCAN-ACCOUNTS.
012200           MOVE ZERO TO WK-SCAN-SUB
012300           PERFORM 2020-SCAN-ONE-ACCOUNT
012400               VARYING WK-SCAN-SUB FROM 1 BY 1
012500               UNTIL WK-SCAN-SUB > WT-ACCT-COUNT
012600                  OR AL-MATCH-COUNT NOT < 10.
012700       2010-EXIT.
012800           EXIT.
012900      *
013000       2020-SCAN-ONE-ACCOUNT.
013100           SET WT-ACCT-IDX TO WK-SCAN-SUB
013200           IF WT-ACCT-USER-ID-T (WT-ACCT-IDX) = AL-REQ-USER-ID
013300               MOVE WT-ACCT-NUMBER-T (WT-ACCT-IDX) TO
013400                    WK-BUILD-ACCT-NUMBER
013500               MOVE WT-ACCT-BALANCE-T (WT-ACCT-IDX) TO
013600                    WK-BUILD-BALANCE
013700               ADD 1 TO AL-MATCH-COUNT
013800               SET AL-MATCH-IDX TO AL-MATCH-COUNT
013900               MOVE WK-BUILD-ACCT-NUMBER TO
014000                    AL-MATCH-ACCT-NUMBER (AL-MATCH-IDX)
014100               MOVE WK-BUILD-BALANCE TO
014200                    AL-MATCH-BALANCE (AL-MATCH-IDX)
014300           END-IF.
014400       2020-EXIT.
014500           EXIT.
