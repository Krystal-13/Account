000100      *****************************************************
000200      * WBERRLIT  --  REJECT REASON LITERAL TABLE
000300      *
000400      * TRANSLATES THE WBERRTAB 88-LEVEL RETURN CODE INTO
000500      * THE 30-BYTE TEXT STORED ON THE JOURNAL AND PRINTED
000600      * ON THE REPORT.  LOOKED UP BY SEARCH -- SEE
000700      * 5000-GET-ERROR-TEXT IN BANKDRV, THE ONLY PROGRAM THAT
000710      * OWNS A REPORT LINE OR A JOURNAL ERROR-CODE FIELD TO
000720      * PRINT THIS TEXT ON.
000800      *****************************************************
000900      *  1985-04-02  RPB  TKT#0129  ORIGINAL TABLE.
001000      *  1990-07-22  RPB  TKT#0233  ADDED THE DELETE-ACCOUNT
001100      *                             ENTRIES.
001200      *  1992-09-30  RPB  TKT#0261  ADDED THE CANCEL ENTRIES.
001210      *  1992-10-06  RPB  TKT#0261  PULLED THE LITERALS OUT OF
001220      *                             BANKDRV WORKING-STORAGE INTO
001230      *                             THIS COPY MEMBER SO A NEW
001240      *                             CODE ONLY MEANS ONE CHANGE.
001300      *****************************************************
001400       01  WL-ERROR-LITERALS.
001500           05  FILLER          PIC X(34) VALUE
001600               "01USER_NOT_FOUND                  ".
001700           05  FILLER          PIC X(34) VALUE
001800               "02ACCOUNT_NOT_FOUND               ".
001900           05  FILLER          PIC X(34) VALUE
002000               "03USER_ACCOUNT_UN_MATCH           ".
002100           05  FILLER          PIC X(34) VALUE
002200               "04ACCOUNT_ALREADY_UNREGISTERED    ".
002300           05  FILLER          PIC X(34) VALUE
002400               "05BALANCE_NOT_EMPTY               ".
002500           05  FILLER          PIC X(34) VALUE
002600               "06MAX_ACCOUNT_PER_USER_10         ".
002700           05  FILLER          PIC X(34) VALUE
002800               "07AMOUNT_EXCEED_BALANCE           ".
002900           05  FILLER          PIC X(34) VALUE
003000               "08TRANSACTION_NOT_FOUND           ".
003100           05  FILLER          PIC X(34) VALUE
003200               "09TRANSACTION_ACCOUNT_UN_MATCH    ".
003300           05  FILLER          PIC X(34) VALUE
003400               "10CANSEL_MUST_FULLY               ".
003500           05  FILLER          PIC X(34) VALUE
003600               "11TOO_OLD_ORDER_TO_CANCEL         ".
003700           05  FILLER          PIC X(34) VALUE
003800               "12INVALID_REQUEST                 ".
003900       01  WL-ERROR-TABLE REDEFINES WL-ERROR-LITERALS.
004000           05  WL-ERROR-ENTRY  OCCURS 12 TIMES
004100                               INDEXED BY WL-ERR-IDX.
004200               10  WL-ERROR-NUM        PIC 9(02).
004300               10  WL-ERROR-TEXT       PIC X(30).
004400               10  FILLER              PIC X(02).
