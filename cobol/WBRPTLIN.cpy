000100      *****************************************************
000200      * WBRPTLIN  --  PROCESSING REPORT PRINT LINES
000300      *
000400      * 132-COLUMN PRINT LAYOUTS FOR RPTFILE.  BUILT BY
000500      * RPTWRT AND WRITTEN BY BANKDRV.  ONE HEADING GROUP,
000600      * ONE DETAIL LINE (ONE PER REQUEST PROCESSED), AND
000700      * ONE TOTALS GROUP (CONTROL-BREAK TOTALS AT END OF
000800      * RUN).
000900      *****************************************************
001000      *  1985-04-02  RPB  TKT#0129  ORIGINAL HEADING AND
001100      *                             DETAIL LINE.
001200      *  1996-11-19  RPB  TKT#0187  ADDED THE END-OF-RUN
001300      *                             TOTALS LINE GROUP.
001400      *****************************************************
001500       01  WP-REPORT-HEADING.
001600           05  FILLER              PIC X(01) VALUE SPACE.
001700           05  FILLER              PIC X(20) VALUE
001800               "POINTS BATCH - BANKDRV".
001900           05  FILLER              PIC X(10) VALUE SPACES.
002000           05  WP-HDG-RUN-DATE     PIC 9(08).
002100           05  FILLER              PIC X(20) VALUE SPACES.
002200           05  FILLER              PIC X(12) VALUE
002300               "PAGE      1".
002400           05  FILLER              PIC X(61) VALUE SPACES.
002500       01  WP-REPORT-COLHDG.
002600           05  FILLER              PIC X(01) VALUE SPACE.
002700           05  FILLER              PIC X(04) VALUE "TYPE".
002800           05  FILLER              PIC X(03) VALUE SPACES.
002900           05  FILLER              PIC X(11) VALUE "ACCT-NUMBER".
003000           05  FILLER              PIC X(03) VALUE SPACES.
003100           05  FILLER              PIC X(15) VALUE "AMOUNT".
003200           05  FILLER              PIC X(02) VALUE SPACES.
003300           05  FILLER              PIC X(06) VALUE "RESULT".
003400           05  FILLER              PIC X(02) VALUE SPACES.
003500           05  FILLER              PIC X(30) VALUE "ERROR-CODE".
003600           05  FILLER              PIC X(02) VALUE SPACES.
003700           05  FILLER              PIC X(15) VALUE
003750               "BALANCE-AFTER".
003800           05  FILLER              PIC X(38) VALUE SPACES.
003900       01  WP-REPORT-DETAIL.
004000           05  FILLER              PIC X(01) VALUE SPACE.
004100           05  WP-DET-TYPE         PIC X(04).
004200           05  FILLER              PIC X(03) VALUE SPACES.
004300           05  WP-DET-ACCT-NUMBER  PIC X(10).
004400           05  FILLER              PIC X(04) VALUE SPACES.
004500           05  WP-DET-AMOUNT       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.
004600           05  FILLER              PIC X(02) VALUE SPACES.
004700           05  WP-DET-RESULT       PIC X(01).
004800           05  FILLER              PIC X(07) VALUE SPACES.
004900           05  WP-DET-ERROR-CODE   PIC X(30).
005000           05  FILLER              PIC X(02) VALUE SPACES.
005100           05  WP-DET-BALANCE      PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.
005200           05  FILLER              PIC X(32) VALUE SPACES.
005300       01  WP-REPORT-TOTALS.
005400           05  FILLER              PIC X(01) VALUE SPACE.
005500           05  WP-TOT-LABEL        PIC X(40).
005600           05  WP-TOT-COUNT        PIC ZZZ,ZZ9.
005700           05  FILLER              PIC X(03) VALUE SPACES.
005800           05  WP-TOT-AMOUNT       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.
005900           05  FILLER              PIC X(63) VALUE SPACES.
