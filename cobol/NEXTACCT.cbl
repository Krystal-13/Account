000100      *(c) 1996-2003  UNION STATE BANKCARD SERVICES, INC.
000200      *ALL RIGHTS RESERVED
000300      *
000400      *THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000500      *UNION STATE BANKCARD SERVICES, INC.  THE COPYRIGHT
000600      *NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000700      *INTENDED PUBLICATION OF SUCH SOURCE CODE.
000800      *
000900      *#ident "@(#) apps/POINTS/NEXTACCT.cbl  $Revision: 1.4 $"
001000      *
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID.    NEXTACCT.
001300       AUTHOR.        R P BEALE.
001400       INSTALLATION.  UNION STATE BANKCARD SERVICES - BATCH.
001500       DATE-WRITTEN.  03/11/1985.
001600       DATE-COMPILED.
001700       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001800      *****************************************************
001900      *CHANGE LOG
002000      *****************************************************
002100      *  03/11/85  RPB  TKT#0114  ORIGINAL.  CALLED BY
002200      *                 ACCTUPDT TO ASSIGN THE NEXT ACCOUNT
002300      *                 NUMBER FOR A NEW-ACCOUNT REQUEST.
002400      *                 THE USUAL "LAST-ISSUED-PLUS-ONE"
002500      *                 IDEA, TRIMMED DOWN TO ONE SMALL
002600      *                 CALLED SUBPROGRAM.
002700      *  07/22/90  RPB  TKT#0233  CONFIRMED WORKS WHEN THE
002800      *                 ACCOUNT MASTER TABLE IS EMPTY (VERY
002900      *                 FIRST ACCOUNT OF THE SYSTEM).
003000      *  11/02/98  JCL  TKT#0402  Y2K SWEEP -- NO DATE FIELDS
003100      *                 IN THIS PROGRAM, NO CHANGE REQUIRED.
003200      *  02/18/03  MHF  TKT#0588  REVIEWED FOR THE FEE
003300      *                 SCHEDULE PROJECT (NEVER BUILT).  NO
003400      *                 CHANGE REQUIRED HERE EITHER.
003500      *****************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER.  IBM-4381.
003900       OBJECT-COMPUTER.  IBM-4381.
004000       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004100      *
004200       DATA DIVISION.
004300       WORKING-STORAGE SECTION.
004400      *****************************************************
004500      *HIGHEST ACCOUNT NUMBER PASSED IN FROM ACCTUPDT, AND
004600      *AN ALTERNATE NUMERIC VIEW OF THE SAME BYTES SO WE CAN
004700      *ADD ONE TO IT WITHOUT REDEFINING THE LINKAGE ITEM.
004800      *****************************************************
004900       01  WK-LAST-ISSUED-WORK.
005000           05  WK-LAST-ISSUED-X        PIC X(10).
005100       01  WK-LAST-ISSUED-9V REDEFINES WK-LAST-ISSUED-WORK.
005200           05  WK-LAST-ISSUED-9        PIC 9(10).
005300      *****************************************************
005400      *NEXT ACCOUNT NUMBER TO HAND BACK, BUILT NUMERIC AND
005500      *THEN VIEWED AS TEXT FOR THE MOVE BACK TO LINKAGE.
005600      *****************************************************
005700       01  WK-NEXT-ISSUED-WORK.
005800           05  WK-NEXT-ISSUED-9        PIC 9(10).
005900       01  WK-NEXT-ISSUED-XV REDEFINES WK-NEXT-ISSUED-WORK.
006000           05  WK-NEXT-ISSUED-X        PIC X(10).
006100      *****************************************************
006200      *THE NUMBER ISSUED TO THE VERY FIRST ACCOUNT ON THE
006300      *SYSTEM, PER TKT#0114.  KEPT AS A LITERAL WITH A
006400      *NUMERIC REDEFINES SO A FUTURE CHANGE ONLY TOUCHES
006500      *ONE VALUE CLAUSE.
006600      *****************************************************
006700       01  WK-FIRST-ACCT-LIT           PIC X(10)
006800                                        VALUE "1000000000".
006900       01  WK-FIRST-ACCT-9V REDEFINES WK-FIRST-ACCT-LIT.
007000           05  WK-FIRST-ACCT-9         PIC 9(10).
007100       77  WK-COUNT-CALLS               PIC S9(07) COMP
007200                                        VALUE ZERO.
007300      *
007400       LINKAGE SECTION.
007500       01  HIGH-ACCT-NUMBER          PIC X(10).
007600       01  HIGH-ACCT-COUNT           PIC S9(07) COMP.
007700       01  NEW-ACCT-NUMBER           PIC X(10).
007800      *****************************************************
007900       PROCEDURE DIVISION USING HIGH-ACCT-NUMBER
008000                                HIGH-ACCT-COUNT
008100                                NEW-ACCT-NUMBER.
008200       1000-ASSIGN-NEXT.
008300           ADD 1 TO WK-COUNT-CALLS
008400           IF HIGH-ACCT-COUNT = ZERO
008500               MOVE WK-FIRST-ACCT-LIT TO NEW-ACCT-NUMBER
008600           ELSE
008700               MOVE HIGH-ACCT-NUMBER TO WK-LAST-ISSUED-X
008800               COMPUTE WK-NEXT-ISSUED-9 =
008900                   WK-LAST-ISSUED-9 + 1
009000               MOVE WK-NEXT-ISSUED-X TO NEW-ACCT-NUMBER
009100           END-IF.
009200       1000-EXIT.
009300           EXIT PROGRAM.
