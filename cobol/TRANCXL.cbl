000100      *	(c) 1996-2003 UNION STATE BANKCARD SERVICES, INC.
000200      *	All Rights Reserved
000300      *
000400      *	THIS IS UNPUBLISHED PROPRIETARY
000500      *	SOURCE CODE OF UNION STATE BANKCARD SERVICES, INC.
000600      *	The copyright notice above does not
000700      *	evidence any actual or intended
000800      *	publication of such source code.
000900      *
001000      * #ident	"@(#) apps/POINTS/TRANCXL.cbl	$Revision: 1.4 $"
001100      *
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.    TRANCXL.
001400       AUTHOR.        R P BEALE.
001500       INSTALLATION.  UNION STATE BANKCARD SERVICES - BATCH.
001600       DATE-WRITTEN.  09/30/1992.
001700       DATE-COMPILED.
001800       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900      *****************************************************
002000      *CHANGE LOG
002100      *****************************************************
002200      *  09/30/92  RPB  TKT#0261  ORIGINAL.  VALIDATES AND
002300      *                 APPLIES A CANCEL REQUEST AGAINST AN
002400      *                 ORIGINAL 'USE' TRANSACTION.  CALLS
002500      *                 TRANQRY FIRST TO LOOK UP THE ORIGINAL
002600      *                 TRANSACTION BEFORE APPLYING ANY OF
002700      *                 THE CANCEL RULES BELOW.
002900      *  11/02/98  JCL  TKT#0402  Y2K SWEEP -- REPLACED THE
003000      *                 TWO-DIGIT-YEAR AGE TEST WITH THE
003100      *                 CCYY CUTOFF-DATE COMPARE IN
003200      *                 2050-CHECK-AGE.
003300      *  03/14/99  RPB  TKT#0417  NO PARTIAL CANCEL -- MUST
003400      *                 MATCH THE ORIGINAL AMOUNT EXACTLY.
003410      *  02/18/03  MHF  TKT#0588  REVIEWED FOR THE FEE
003420      *                 SCHEDULE PROJECT (NEVER BUILT).  A
003430      *                 CANCEL FEE WOULD HAVE MEANT REPRICING
003440      *                 2060-APPLY-CREDIT -- NO CHANGE
003450      *                 REQUIRED HERE.
003500      *****************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER.  IBM-4381.
003900       OBJECT-COMPUTER.  IBM-4381.
004000       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004100      *
004200       DATA DIVISION.
004300       WORKING-STORAGE SECTION.
004400       COPY WBERRTAB REPLACING ==WE-RETURN-CODE== BY
004500                                ==TC-RETURN-CODE==.
004600       01  WK-CANCEL-COUNT         PIC S9(07) COMP VALUE ZERO.
004700      *****************************************************
004800      * COPY OF TRANQRY'S ANSWER, HELD HERE WHILE WE APPLY
004900      * THE REMAINING CANCEL-BALANCE RULES AGAINST IT.
005000      *****************************************************
005100       01  WK-ORIG-FOUND-SWITCH    PIC X(01) VALUE "N".
005200           88  WK-ORIG-FOUND           VALUE "Y".
005300           88  WK-ORIG-NOT-FOUND       VALUE "N".
005400       01  WK-ORIG-TYPE            PIC X(06).
005500       01  WK-ORIG-RESULT          PIC X(01).
005600       01  WK-ORIG-ACCT-NUMBER     PIC X(10).
005700       01  WK-ORIG-AMOUNT          PIC S9(13).
005800       01  WK-ORIG-BALANCE         PIC S9(13).
005900       01  WK-ORIG-DATE            PIC 9(08).
006000      *****************************************************
006100      * BALANCE-BEFORE / BALANCE-AFTER, SAME SPLIT TRANUSE
006200      * USES.
006300      *****************************************************
006400       01  WK-BALANCE-WORK.
006500           05  WK-BALANCE-BEFORE   PIC S9(13).
006600       01  WK-BALANCE-AFTER-GRP REDEFINES WK-BALANCE-WORK.
006700           05  WK-BALANCE-AFTER    PIC S9(13).
006800      *****************************************************
006900      * ONE-YEAR CUTOFF DATE, BUILT BY BACKING THE REQUEST
007000      * DATE'S CENTURY-YEAR OFF BY ONE AND LEAVING MONTH AND
007100      * DAY ALONE -- THE HOUSE'S USUAL "GOOD ENOUGH FOR A
007200      * ONE-YEAR AGE LIMIT" CALENDAR ARITHMETIC, NOT A TRUE
007300      * DAY-FOR-DAY ELAPSED-TIME COMPUTATION.
007400      *****************************************************
007500       01  WK-CUTOFF-WORK.
007600           05  WK-CUTOFF-CCYY      PIC 9(04).
007700           05  WK-CUTOFF-MMDD      PIC 9(04).
007800       01  WK-CUTOFF-WHOLE REDEFINES WK-CUTOFF-WORK
007900                                   PIC 9(08).
008000       01  WK-REQ-DATE-BRK.
008100           05  WK-REQ-DATE-CCYY    PIC 9(04).
008200           05  WK-REQ-DATE-MMDD    PIC 9(04).
008300      *****************************************************
008400      * SELF-IDENTIFYING LITERAL, SAME DEVICE AS RPTWRT.
008500      *****************************************************
008600       01  WK-MODULE-ID-LIT            PIC X(04) VALUE "TC01".
008700       01  WK-MODULE-ID-BRK REDEFINES WK-MODULE-ID-LIT.
008800           05  WK-MODULE-ID-PREFIX     PIC X(02).
008900           05  WK-MODULE-ID-VERSION    PIC X(02).
008910      *****************************************************
008920      * SAME OK / NOT-OK 77-LEVEL DEVICE THIS SHOP HAS
008930      * ALWAYS USED FOR A YES-NO SUBROUTINE RESULT, HELD
008940      * HERE FOR THE MODULE-ID SANITY CHECK BELOW.
008950      *****************************************************
008960       77  WK-MODULE-ID-VALID          PIC S9(9) COMP-5
008965                                        VALUE 1.
008970       77  WK-MODULE-ID-INVALID        PIC S9(9) COMP-5
008975                                        VALUE 2.
008980       77  WK-MODULE-ID-RESULT         PIC S9(9) COMP-5
008990                                        VALUE ZERO.
009000      *
009100       LINKAGE SECTION.
009200       01  TC-REQ-ORIG-TRANS-ID        PIC X(20).
009300       01  TC-REQ-ACCT-NUMBER          PIC X(10).
009400       01  TC-REQ-AMOUNT               PIC S9(13).
009500       01  TC-REQ-DATE                 PIC 9(08).
009600       COPY WBTABLES.
009700       01  TC-ACCOUNT-FOUND-SWITCH     PIC X(01).
009800           88  TC-ACCOUNT-WAS-FOUND        VALUE "Y".
009900           88  TC-ACCOUNT-WAS-NOT-FOUND    VALUE "N".
010000       01  TC-NEW-BALANCE              PIC S9(13).
010100      *****************************************************
010200       PROCEDURE DIVISION USING TC-REQ-ORIG-TRANS-ID
010300                                TC-REQ-ACCT-NUMBER
010400                                TC-REQ-AMOUNT
010500                                TC-REQ-DATE
010600                                WT-ACCT-TABLE
010700                                WT-ORIG-TABLE
010800                                TC-RETURN-CODE
010900                                TC-ACCOUNT-FOUND-SWITCH
011000                                TC-NEW-BALANCE.
011100      *
011200       2000-PROCESS-CANCEL.
011300           ADD 1 TO WK-CANCEL-COUNT
011400           SET WE-OK TO TRUE
011500           SET TC-ACCOUNT-WAS-NOT-FOUND TO TRUE
011600           MOVE ZERO TO TC-NEW-BALANCE
011601           IF WK-MODULE-ID-PREFIX = "TC"
011610               MOVE WK-MODULE-ID-VALID TO WK-MODULE-ID-RESULT
011620           ELSE
011630               MOVE WK-MODULE-ID-INVALID TO WK-MODULE-ID-RESULT
011640           END-IF
011650           IF WK-MODULE-ID-RESULT = WK-MODULE-ID-INVALID
011660               SET WE-INVALID-REQUEST TO TRUE
011670               GO TO 2000-EXIT
011680           END-IF
011700           PERFORM 2010-FIND-ORIGINAL
011800           IF WE-OK
011900               PERFORM 2020-CHECK-ACCOUNT THRU 2020-EXIT
012000           END-IF
012100           IF WE-OK
012200               PERFORM 2030-CHECK-ACCT-MATCH
012300           END-IF
012400           IF WE-OK
012500               PERFORM 2040-CHECK-FULL-AMOUNT
012600           END-IF
012700           IF WE-OK
012800               PERFORM 2050-CHECK-AGE
012900           END-IF
013000           IF WE-OK
013100               PERFORM 2060-APPLY-CREDIT
013200           END-IF.
013300       2000-EXIT.
013400           EXIT PROGRAM.
013500      *
013600       2010-FIND-ORIGINAL.
013700           SET WK-ORIG-NOT-FOUND TO TRUE
013800           CALL "TRANQRY" USING TC-REQ-ORIG-TRANS-ID
013900                                WT-ORIG-TABLE
014000                                WK-ORIG-FOUND-SWITCH
014100                                WK-ORIG-TYPE
014200                                WK-ORIG-RESULT
014300                                WK-ORIG-ACCT-NUMBER
014400                                WK-ORIG-AMOUNT
014500                                WK-ORIG-BALANCE
014600                                WK-ORIG-DATE
014700           IF WK-ORIG-NOT-FOUND
014800               SET WE-TRANS-NOT-FOUND TO TRUE
014900           END-IF.
015000       2010-EXIT.
015100           EXIT.
015200      *
015300       2020-CHECK-ACCOUNT.
015400           IF WT-ACCT-COUNT = ZERO
015500               SET WE-ACCOUNT-NOT-FOUND TO TRUE
015600               GO TO 2020-EXIT
015700           END-IF
015800           SET WT-ACCT-IDX TO 1
015900           SEARCH WT-ACCT-ENTRY
016000               AT END
016100                   SET WE-ACCOUNT-NOT-FOUND TO TRUE
016200               WHEN WT-ACCT-NUMBER-T (WT-ACCT-IDX) =
016300                    TC-REQ-ACCT-NUMBER
016400                   SET TC-ACCOUNT-WAS-FOUND TO TRUE
016500           END-SEARCH.
016600       2020-EXIT.
016700           EXIT.
016800      *
016900       2030-CHECK-ACCT-MATCH.
017000           IF WK-ORIG-ACCT-NUMBER NOT = TC-REQ-ACCT-NUMBER
017100               SET WE-TRANS-ACCT-UN-MATCH TO TRUE
017200           END-IF.
017300       2030-EXIT.
017400           EXIT.
017500      *
017600       2040-CHECK-FULL-AMOUNT.
017700           IF TC-REQ-AMOUNT NOT = WK-ORIG-AMOUNT
017800               SET WE-CANCEL-MUST-FULLY TO TRUE
017900           END-IF.
018000       2040-EXIT.
018100           EXIT.
018200      *
018300       2050-CHECK-AGE.
018400           MOVE TC-REQ-DATE TO WK-REQ-DATE-BRK
018500           MOVE WK-REQ-DATE-MMDD TO WK-CUTOFF-MMDD
018600           COMPUTE WK-CUTOFF-CCYY = WK-REQ-DATE-CCYY - 1
018700           IF WK-ORIG-DATE < WK-CUTOFF-WHOLE
018800               SET WE-TOO-OLD-TO-CANCEL TO TRUE
018900           END-IF.
019000       2050-EXIT.
019100           EXIT.
019200      *
019300       2060-APPLY-CREDIT.
019400           MOVE WT-ACCT-BALANCE-T (WT-ACCT-IDX)
019500                                        TO WK-BALANCE-BEFORE
019600           COMPUTE WK-BALANCE-AFTER =
019700               WK-BALANCE-BEFORE + TC-REQ-AMOUNT
019800           MOVE WK-BALANCE-AFTER TO
019900                WT-ACCT-BALANCE-T (WT-ACCT-IDX)
020000           MOVE WK-BALANCE-AFTER TO TC-NEW-BALANCE.
020100       2060-EXIT.
020200           EXIT.
